000010*> FDCITEM.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the completed-order item extract, one line
000040*>    per unit of an item on an accepted order.  Used only for the
000050*>    REVENUE-BY-ITEM control break; this shop's own record, so it
000060*>    carries the usual trailing FILLER pad.
000070*>    JBH 03/2014
000080*>-------------------------------------------------------------------
000090    FD  COMPLETED-ITEM-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  COMPLETED-ITEM-RECORD.
000130        05  CI-ORDER-SEQ-NO              PIC 9(06).
000140        05  CI-ITEM-NAME                 PIC X(30).
000150        05  CI-ITEM-PRICE-CENTS          PIC 9(07).
000160        05  FILLER                       PIC X(07).
