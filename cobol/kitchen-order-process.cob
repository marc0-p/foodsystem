000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. kitchen-order-process.
000030 AUTHOR. J B HARTWELL.
000040 INSTALLATION. FOOD-SYSTEM OPERATIONS.
000050 DATE-WRITTEN. MARCH 2014.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*--------------------------------------------------------------------*
000100*                                                                     *
000110*   kitchen-order-process.cob                                        *
000120*                                                                     *
000130*   Job step 1 of the nightly food-system batch run.  Builds the     *
000140*   cook-time index for the kitchen named on the run parameter       *
000150*   card, validates and enriches the incoming order batch, then      *
000160*   simulates feeding orders from the pending queue into the         *
000170*   kitchen's capacity-constrained processing queue and on into      *
000180*   the completed queue, one simulated minute at a time, until       *
000190*   every accepted order has cooked.                                 *
000200*                                                                     *
000210*--------------------------------------------------------------------*
000220*    AMENDMENT HISTORY
000230*
000240*      DATE      INIT  REQ#    DESCRIPTION
000250*      --------  ----  ------  ------------------------------------
000260*      03/12/14  JBH   FS-001  ORIGINAL PROGRAM                   FS-001  
000270*      04/02/14  JBH   FS-004  ADDED KITCHEN CAPACITY (FATAL) CHECK
000280*      05/19/14  JBH   FS-007  ADDED COMPLETED-ITEM EXTRACT FOR   FS-007  
000290*                              REVENUE-BY-ITEM
000300*      07/08/14  RTM   FS-011  FIXED SUBMIT LOOP - WAS RE-READING
000310*                              PENDING FILE ON A FAILED SUBMISSION
000320*      09/30/14  JBH   FS-014  ADDED RUN-CONTROL RECORD FOR STEP 2
000330*      11/11/14  JBH   FS-018  CENTURY/QUAD-CENTURY LEAP ADJUSTMENT
000340*                              (SEE PLCLOCK.CBL CHANGE LOG)
000350*      01/06/15  RTM   FS-021  ZERO-ITEM ORDERS NOW REJECTED BEFORE
000360*                              THE ITEM FILE IS TOUCHED
000370*      06/22/15  JBH   FS-026  MAX-CONCURRENT-ITEMS OF ZERO NOW   FS-026  
000380*                              MEANS UNCONSTRAINED, NOT A SUBMIT
000390*                              FAILURE EVERY TIME
000400*      02/14/16  RTM   FS-030  TRACE DISPLAY ON THE "KITCHEN TOO  FS-030  
000410*                              SMALL" ABEND, PER HELPDESK TICKET 5518
000420*      10/03/17  JBH   FS-037  Y2K FOLLOW-UP - CONFIRMED CCYY-BASED
000430*                              ABSOLUTE-DAY CALC IN PLCLOCK IS CLEAN
000440*                              ACROSS THE CENTURY BOUNDARY
000450*      08/29/19  RTM   FS-044  NO FUNCTIONAL CHANGE - RECOMPILED  FS-044  
000460*                              UNDER NEW JOB CLASS PER OPS REQUEST
000470*--------------------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560     SELECT RUN-PARM-FILE
000570            ASSIGN TO "RUNPARM"
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS IS WS01-RUN-PARM-STATUS.
000600
000610     COPY "SLKMENU.CBL".
000620     COPY "SLORDHDR.CBL".
000630     COPY "SLORDITM.CBL".
000640     COPY "SLCITEM.CBL".
000650     COPY "SLCOMPLT.CBL".
000660     COPY "SLFCTRL.CBL".
000670
000680     SELECT WORK-PENDING-FILE
000690            ASSIGN TO "WRKPEND"
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS WS01-WORK-PENDING-STATUS.
000720
000730     SELECT SORT-PENDING-FILE
000740            ASSIGN TO "SORTWK1".
000750
000760     SELECT WORK-SORTED-FILE
000770            ASSIGN TO "WRKPNDS"
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS IS WS01-WORK-SORTED-STATUS.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830
000840     FD  RUN-PARM-FILE
000850         LABEL RECORDS ARE STANDARD.
000860     01  RUN-PARM-RECORD.
000870         05  RP-KITCHEN-NAME              PIC X(20).
000880         05  RP-MAX-CONCURRENT-ITEMS      PIC S9(05).
000890         05  FILLER                       PIC X(05).
000900
000910     COPY "FDKMENU.CBL".
000920     COPY "FDORDHDR.CBL".
000930     COPY "FDORDITM.CBL".
000940     COPY "FDCITEM.CBL".
000950     COPY "FDCOMPLT.CBL".
000960     COPY "FDFCTRL.CBL".
000970
000980     FD  WORK-PENDING-FILE
000990         LABEL RECORDS ARE STANDARD.
001000     01  WORK-PENDING-RECORD.
001010         05  WP-ORDER-SEQ-NO               PIC 9(06).
001020         05  WP-ORDER-SERVICE              PIC X(15).
001030         05  WP-TIMESTAMP-DATE             PIC 9(08).
001040         05  WP-TIMESTAMP-TIME             PIC 9(06).
001050         05  WP-TOTAL-PRICE-CENTS          PIC 9(09).
001060         05  WP-TOTAL-COOK-TIME            PIC 9(05).
001070         05  WP-ITEM-COUNT                 PIC 9(03).
001080         05  FILLER                        PIC X(05).
001090
001100     SD  SORT-PENDING-FILE.
001110     01  SORT-PENDING-RECORD.
001120         05  SRT-ORDER-SEQ-NO               PIC 9(06).
001130         05  SRT-ORDER-SERVICE              PIC X(15).
001140         05  SRT-TIMESTAMP-DATE             PIC 9(08).
001150         05  SRT-TIMESTAMP-TIME             PIC 9(06).
001160         05  SRT-TOTAL-PRICE-CENTS          PIC 9(09).
001170         05  SRT-TOTAL-COOK-TIME            PIC 9(05).
001180         05  SRT-ITEM-COUNT                 PIC 9(03).
001190         05  FILLER                         PIC X(05).
001200     01  SRT-SORT-KEY-VIEW REDEFINES SORT-PENDING-RECORD.
001210         05  FILLER                         PIC X(21).
001220         05  SRT-SORT-KEY                   PIC 9(14).
001230         05  FILLER                         PIC X(17).
001240
001250     FD  WORK-SORTED-FILE
001260         LABEL RECORDS ARE STANDARD.
001270     01  WORK-SORTED-RECORD.
001280         05  PND-ORDER-SEQ-NO               PIC 9(06).
001290         05  PND-ORDER-SERVICE              PIC X(15).
001300         05  PND-TIMESTAMP-DATE             PIC 9(08).
001310         05  PND-TIMESTAMP-TIME             PIC 9(06).
001320         05  PND-TOTAL-PRICE-CENTS          PIC 9(09).
001330         05  PND-TOTAL-COOK-TIME            PIC 9(05).
001340         05  PND-ITEM-COUNT                 PIC 9(03).
001350         05  FILLER                         PIC X(05).
001360
001370 WORKING-STORAGE SECTION.
001380
001390     COPY "wsclock.cbl".
001400
001410     01  WS01-FILE-STATUSES.
001420         05  WS01-RUN-PARM-STATUS          PIC XX.
001430         05  WS01-KITCHEN-MENU-STATUS      PIC XX.
001440         05  WS01-ORDER-HEADER-STATUS      PIC XX.
001450         05  WS01-ORDER-ITEM-STATUS        PIC XX.
001460         05  WS01-COMPLETED-ITEM-STATUS    PIC XX.
001470         05  WS01-COMPLETED-ORDER-STATUS   PIC XX.
001480         05  WS01-FOOD-CONTROL-STATUS      PIC XX.
001490         05  WS01-WORK-PENDING-STATUS      PIC XX.
001500         05  WS01-WORK-SORTED-STATUS       PIC XX.
001510
001520     01  W-END-OF-KITCHEN-MENU             PIC X VALUE "N".
001530         88  END-OF-KITCHEN-MENU           VALUE "Y".
001540     01  W-END-OF-ORDER-HEADER             PIC X VALUE "N".
001550         88  END-OF-ORDER-HEADER           VALUE "Y".
001560     01  W-END-OF-PENDING-SORT             PIC X VALUE "N".
001570         88  END-OF-PENDING-SORT           VALUE "Y".
001580     01  W-ORDER-REJECTED-SW               PIC X.
001590         88  ORDER-IS-REJECTED             VALUE "Y".
001600     01  W-MENU-NAME-FOUND-SW              PIC X.
001610         88  MENU-NAME-FOUND               VALUE "Y".
001620     01  W-ITEM-NAME-FOUND-SW              PIC X.
001630         88  ITEM-NAME-FOUND               VALUE "Y".
001640     01  W-SUBMIT-FAILED-SW                PIC X.
001650         88  SUBMIT-FAILED                 VALUE "Y".
001660     01  W-ORDER-CLEARED-SW                PIC X.
001670         88  AN-ORDER-CLEARED              VALUE "Y".
001680
001690     77  WS02-KITCHEN-NAME                 PIC X(20).
001700     77  WS02-MAX-CONCURRENT-ITEMS         PIC S9(05) COMP.
001710     77  WS02-ORDERS-REJECTED              PIC 9(06)  COMP
001711         VALUE ZERO.
001720     77  WS02-ORDERS-COMPLETED             PIC 9(06)  COMP
001721         VALUE ZERO.
001730     77  WS02-RUNNING-MAX-COOK-TIME        PIC 9(05)  COMP.
001731     77  WS02-WRK-ITEM-COOK-TIME           PIC 9(05)  COMP.
001740     77  WS02-ORDER-TOTAL-PRICE            PIC 9(09).
001750     77  WS02-ITEM-SUB                     PIC 9(03)  COMP.
001760
001770     01  WS02-MENU-NAME-TABLE.
001780         05  WS02-MENU-NAME-ENTRY  PIC X(20)
001790                                    OCCURS 50 TIMES
001800                                    INDEXED BY WS02-MENU-IDX.
001810     77  WS02-MENU-NAME-COUNT              PIC 9(03) COMP
001811         VALUE ZERO.
001820
001830     01  WS02-ITEM-INDEX-TABLE.
001840         05  WS02-ITEM-INDEX-ENTRY  OCCURS 2000 TIMES
001850                                     INDEXED BY WS02-ITEM-IDX.
001860             10  WS02-ITEM-INDEX-NAME      PIC X(30).
001870             10  WS02-ITEM-INDEX-COOK-TIME PIC 9(05) COMP.
001880     77  WS02-ITEM-INDEX-COUNT             PIC 9(05) COMP
001881         VALUE ZERO.
001890
001900     01  WS03-PROCESSING-TABLE.
001910         05  WS03-PROCESSING-ENTRY  OCCURS 500 TIMES
001920                                     INDEXED BY WS03-PROC-IDX.
001930             10  WS03-PROC-ORDER-SEQ-NO      PIC 9(06).
001940             10  WS03-PROC-ORDER-SERVICE     PIC X(15).
001950             10  WS03-PROC-TIMESTAMP-DATE    PIC 9(08).
001960             10  WS03-PROC-TIMESTAMP-TIME    PIC 9(06).
001970             10  WS03-PROC-TOTAL-PRICE-CENTS PIC 9(09).
001980             10  WS03-PROC-TOTAL-COOK-TIME   PIC 9(05) COMP.
001990             10  WS03-PROC-COOK-TIME-MIN     PIC 9(05) COMP.
002000             10  WS03-PROC-ITEM-COUNT        PIC 9(03) COMP.
002010             10  WS03-PROC-STARTED-ABS-MIN   PIC 9(12) COMP.
002020             10  WS03-PROC-IN-USE-SW         PIC X.
002030                 88  WS03-PROC-SLOT-IN-USE   VALUE "Y".
002040     77  WS03-PROCESSING-SLOT-COUNT        PIC 9(05) COMP
002041         VALUE ZERO.
002050     77  WS03-PROCESSING-ACTIVE-COUNT      PIC 9(05) COMP
002051         VALUE ZERO.
002060     77  WS03-PROCESSING-ITEM-COUNT        PIC 9(06) COMP
002061         VALUE ZERO.
002070     77  WS03-COOK-TIME-MIN-CALC           PIC 9(05) COMP.
002080     77  WS03-COOK-TIME-MIN-REM            PIC 9(05) COMP.
002090
002100     01  WS04-CURRENT-ORDER.
002110         05  WS04-CUR-ORDER-SEQ-NO         PIC 9(06).
002120         05  WS04-CUR-ORDER-SERVICE        PIC X(15).
002130         05  WS04-CUR-TIMESTAMP-DATE       PIC 9(08).
002140         05  WS04-CUR-TIMESTAMP-TIME       PIC 9(06).
002150         05  WS04-CUR-TOTAL-PRICE-CENTS    PIC 9(09).
002160         05  WS04-CUR-TOTAL-COOK-TIME      PIC 9(05) COMP.
002170         05  WS04-CUR-ITEM-COUNT           PIC 9(03) COMP.
002171         05  FILLER                        PIC X(05).
002180     77  WS04-HAVE-CURRENT-ORDER-SW        PIC X.
002190         88  HAVE-CURRENT-ORDER            VALUE "Y".
002200
002210     77  WS05-CURRENT-TIME-ABS-MIN         PIC 9(12) COMP.
002220     77  WS05-QUERY-TIME-ABS-MIN           PIC 9(12) COMP.
002230     77  WS05-ORDER-TIMESTAMP-ABS-MIN      PIC 9(12) COMP.
002240
002250     01  WS08-TRACE-CAPACITY                PIC 9(08).
002260     01  WS08-TRACE-CAPACITY-VIEW REDEFINES WS08-TRACE-CAPACITY.
002270         05  WS08-TRACE-ITEM-COUNT          PIC 9(03).
002280         05  WS08-TRACE-MAX-ITEMS           PIC 9(05).
002290
002300 PROCEDURE DIVISION.
002310
002320 0000-MAIN-LINE.
002330
002340     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
002350     PERFORM 2000-BUILD-KITCHEN-INDEX  THRU 2000-EXIT.
002360     PERFORM 3000-VALIDATE-ENRICH-ORDERS THRU 3000-EXIT.
002370     PERFORM 5000-RUN-ORDER-SIMULATION THRU 5000-EXIT.
002380     PERFORM 8000-WRITE-CONTROL-RECORD THRU 8000-EXIT.
002390     PERFORM 9900-TERMINATE        THRU 9900-EXIT.
002400
002410     STOP RUN.
002420*----------------------------------------------------------------------
002430
002440 1000-INITIALIZE.
002450
002460     OPEN INPUT RUN-PARM-FILE.
002470     READ RUN-PARM-FILE
002480         AT END
002490            DISPLAY "FOOD-SYSTEM ABEND - NO RUN PARAMETER RECORD"
002500            MOVE 16 TO RETURN-CODE
002510            STOP RUN.
002520     MOVE RP-KITCHEN-NAME         TO WS02-KITCHEN-NAME.
002530     MOVE RP-MAX-CONCURRENT-ITEMS TO WS02-MAX-CONCURRENT-ITEMS.
002540     CLOSE RUN-PARM-FILE.
002550
002560     DISPLAY "FOOD-SYSTEM BATCH STARTING FOR KITCHEN: "
002570             WS02-KITCHEN-NAME.
002580
002590     PERFORM 9100-BUILD-CLOCK-MONTH-TABLE THRU 9100-EXIT.
002600
002610     OPEN INPUT  KITCHEN-MENU-FILE.
002620     OPEN INPUT  ORDER-HEADER-FILE.
002630     OPEN INPUT  ORDER-ITEM-FILE.
002640     OPEN OUTPUT COMPLETED-ITEM-FILE.
002650     OPEN OUTPUT COMPLETED-ORDER-FILE.
002660
002670 1000-EXIT.
002680     EXIT.
002690*----------------------------------------------------------------------
002700
002710 2000-BUILD-KITCHEN-INDEX.
002720
002730     READ KITCHEN-MENU-FILE
002740         AT END MOVE "Y" TO W-END-OF-KITCHEN-MENU.
002750
002760     PERFORM 2100-PROCESS-KITCHEN-MENU-ITEM THRU 2100-EXIT
002770         UNTIL END-OF-KITCHEN-MENU.
002780
002790     CLOSE KITCHEN-MENU-FILE.
002800
002810     IF WS02-MENU-NAME-COUNT = 0
002820        DISPLAY "FOOD-SYSTEM ABEND - KITCHEN HAS NO MENUS: "
002830                WS02-KITCHEN-NAME
002840        MOVE 16 TO RETURN-CODE
002850        STOP RUN.
002860
002870     IF WS02-MAX-CONCURRENT-ITEMS < 0
002880        DISPLAY "FOOD-SYSTEM ABEND - MAX-CONCURRENT-ITEMS "
002881                "IS NEGATIVE"
002890        MOVE 16 TO RETURN-CODE
002900        STOP RUN.
002910
002920 2000-EXIT.
002930     EXIT.
002940*----------------------------------------------------------------------
002950
002960 2100-PROCESS-KITCHEN-MENU-ITEM.
002970
002980     IF KMI-KITCHEN-NAME = WS02-KITCHEN-NAME
002990        IF KMI-ITEM-COOK-TIME-SECONDS NOT > 0
003000           DISPLAY "FOOD-SYSTEM ABEND - ITEM COOK TIME NOT "
003001                   "POSITIVE: "
003010                   KMI-ITEM-NAME
003020           MOVE 16 TO RETURN-CODE
003030           STOP RUN
003040        ELSE
003050           PERFORM 2110-REGISTER-MENU-NAME  THRU 2110-EXIT
003060           PERFORM 2120-REGISTER-ITEM-INDEX THRU 2120-EXIT.
003070
003080     READ KITCHEN-MENU-FILE
003090         AT END MOVE "Y" TO W-END-OF-KITCHEN-MENU.
003100
003110 2100-EXIT.
003120     EXIT.
003130*----------------------------------------------------------------------
003140
003150 2110-REGISTER-MENU-NAME.
003160
003170     MOVE "N" TO W-MENU-NAME-FOUND-SW.
003180     PERFORM 2111-SEARCH-MENU-NAME THRU 2111-EXIT
003190         VARYING WS02-MENU-IDX FROM 1 BY 1
003200         UNTIL WS02-MENU-IDX > WS02-MENU-NAME-COUNT
003201                OR MENU-NAME-FOUND.
003210
003220     IF NOT MENU-NAME-FOUND
003230        ADD 1 TO WS02-MENU-NAME-COUNT
003240        SET WS02-MENU-IDX TO WS02-MENU-NAME-COUNT
003250        MOVE KMI-MENU-NAME
003251                   TO WS02-MENU-NAME-ENTRY (WS02-MENU-IDX).
003260
003270 2110-EXIT.
003280     EXIT.
003290*----------------------------------------------------------------------
003300
003310 2111-SEARCH-MENU-NAME.
003320
003330     IF WS02-MENU-NAME-ENTRY (WS02-MENU-IDX) = KMI-MENU-NAME
003340        MOVE "Y" TO W-MENU-NAME-FOUND-SW.
003350
003360 2111-EXIT.
003370     EXIT.
003380*----------------------------------------------------------------------
003390
003400 2120-REGISTER-ITEM-INDEX.
003410
003420     ADD 1 TO WS02-ITEM-INDEX-COUNT.
003430     SET WS02-ITEM-IDX TO WS02-ITEM-INDEX-COUNT.
003440     MOVE KMI-ITEM-NAME
003450                       TO WS02-ITEM-INDEX-NAME (WS02-ITEM-IDX).
003460     MOVE KMI-ITEM-COOK-TIME-SECONDS
003470                 TO WS02-ITEM-INDEX-COOK-TIME
003471                                          (WS02-ITEM-IDX).
003480
003490 2120-EXIT.
003500     EXIT.
003510*----------------------------------------------------------------------
003520
003530 3000-VALIDATE-ENRICH-ORDERS.
003540
003550     OPEN OUTPUT WORK-PENDING-FILE.
003560
003570     READ ORDER-HEADER-FILE
003580         AT END MOVE "Y" TO W-END-OF-ORDER-HEADER.
003590
003600     PERFORM 3100-PROCESS-ONE-ORDER THRU 3100-EXIT
003610         UNTIL END-OF-ORDER-HEADER.
003620
003630     CLOSE ORDER-HEADER-FILE.
003640     CLOSE ORDER-ITEM-FILE.
003650     CLOSE WORK-PENDING-FILE.
003660
003670     PERFORM 3900-SORT-PENDING-ORDERS THRU 3900-EXIT.
003680
003690 3000-EXIT.
003700     EXIT.
003710*----------------------------------------------------------------------
003720
003730 3100-PROCESS-ONE-ORDER.
003740
003750     MOVE "N" TO W-ORDER-REJECTED-SW.
003760     MOVE ZERO TO WS02-ORDER-TOTAL-PRICE.
003770     MOVE ZERO TO WS02-RUNNING-MAX-COOK-TIME.
003780
003790     MOVE OH-ORDER-SEQ-NO   TO WS04-CUR-ORDER-SEQ-NO.
003800     MOVE OH-ORDER-SERVICE  TO WS04-CUR-ORDER-SERVICE.
003810     MOVE OH-TIMESTAMP-DATE TO WS04-CUR-TIMESTAMP-DATE.
003820     MOVE OH-TIMESTAMP-TIME TO WS04-CUR-TIMESTAMP-TIME.
003830     MOVE OH-ITEM-COUNT     TO WS04-CUR-ITEM-COUNT.
003840
003850     IF OH-TIMESTAMP-DATE = ZERO OR OH-ITEM-COUNT = ZERO
003860        MOVE "Y" TO W-ORDER-REJECTED-SW.
003870
003880     PERFORM 3200-CONSUME-ORDER-ITEM-LINES THRU 3200-EXIT
003890         VARYING WS02-ITEM-SUB FROM 1 BY 1
003900         UNTIL WS02-ITEM-SUB > OH-ITEM-COUNT.
003910
003920     IF ORDER-IS-REJECTED
003930        ADD 1 TO WS02-ORDERS-REJECTED
003940     ELSE
003950        MOVE WS02-ORDER-TOTAL-PRICE TO WS04-CUR-TOTAL-PRICE-CENTS
003960        MOVE WS02-RUNNING-MAX-COOK-TIME
003961                            TO WS04-CUR-TOTAL-COOK-TIME
003970        PERFORM 3300-WRITE-PENDING-WORK-RECORD THRU 3300-EXIT.
003980
003990     READ ORDER-HEADER-FILE
004000         AT END MOVE "Y" TO W-END-OF-ORDER-HEADER.
004010
004020 3100-EXIT.
004030     EXIT.
004040*----------------------------------------------------------------------
004050
004060 3200-CONSUME-ORDER-ITEM-LINES.
004070
004080     READ ORDER-ITEM-FILE
004090         AT END
004100            DISPLAY "FOOD-SYSTEM ABEND - MISSING ITEM LINE "
004101                    "FOR ORDER "
004110                    WS04-CUR-ORDER-SEQ-NO
004120            MOVE 16 TO RETURN-CODE
004130            STOP RUN.
004140
004150     IF NOT ORDER-IS-REJECTED
004160        PERFORM 3210-LOOKUP-ITEM-COOK-TIME THRU 3210-EXIT
004170        ADD OI-ITEM-PRICE-CENTS TO WS02-ORDER-TOTAL-PRICE
004180        IF WS02-WRK-ITEM-COOK-TIME > WS02-RUNNING-MAX-COOK-TIME
004190           MOVE WS02-WRK-ITEM-COOK-TIME
004191                            TO WS02-RUNNING-MAX-COOK-TIME
004200        END-IF
004210        PERFORM 3220-WRITE-COMPLETED-ITEM THRU 3220-EXIT.
004220
004230 3200-EXIT.
004240     EXIT.
004250*----------------------------------------------------------------------
004260
004270 3210-LOOKUP-ITEM-COOK-TIME.
004280
004290     MOVE "N" TO W-ITEM-NAME-FOUND-SW.
004300     PERFORM 3211-SEARCH-ITEM-INDEX THRU 3211-EXIT
004310         VARYING WS02-ITEM-IDX FROM 1 BY 1
004320         UNTIL WS02-ITEM-IDX > WS02-ITEM-INDEX-COUNT
004321                OR ITEM-NAME-FOUND.
004330
004340     IF NOT ITEM-NAME-FOUND
004350        DISPLAY "FOOD-SYSTEM ABEND - ITEM NOT ON KITCHEN MENU: "
004360                OI-ITEM-NAME
004370        MOVE 16 TO RETURN-CODE
004380        STOP RUN.
004390
004400 3210-EXIT.
004410     EXIT.
004420*----------------------------------------------------------------------
004430
004440 3211-SEARCH-ITEM-INDEX.
004450
004460     IF WS02-ITEM-INDEX-NAME (WS02-ITEM-IDX) = OI-ITEM-NAME
004470        MOVE "Y" TO W-ITEM-NAME-FOUND-SW
004480        MOVE WS02-ITEM-INDEX-COOK-TIME (WS02-ITEM-IDX)
004490                     TO WS02-WRK-ITEM-COOK-TIME.
004500
004510 3211-EXIT.
004520     EXIT.
004530*----------------------------------------------------------------------
004540
004550 3220-WRITE-COMPLETED-ITEM.
004560
004570     MOVE SPACES                 TO COMPLETED-ITEM-RECORD.
004580     MOVE WS04-CUR-ORDER-SEQ-NO  TO CI-ORDER-SEQ-NO.
004590     MOVE OI-ITEM-NAME           TO CI-ITEM-NAME.
004600     MOVE OI-ITEM-PRICE-CENTS    TO CI-ITEM-PRICE-CENTS.
004610     WRITE COMPLETED-ITEM-RECORD.
004620
004630 3220-EXIT.
004640     EXIT.
004650*----------------------------------------------------------------------
004660
004670 3300-WRITE-PENDING-WORK-RECORD.
004680
004690     MOVE SPACES                     TO WORK-PENDING-RECORD.
004700     MOVE WS04-CUR-ORDER-SEQ-NO      TO WP-ORDER-SEQ-NO.
004710     MOVE WS04-CUR-ORDER-SERVICE     TO WP-ORDER-SERVICE.
004720     MOVE WS04-CUR-TIMESTAMP-DATE    TO WP-TIMESTAMP-DATE.
004730     MOVE WS04-CUR-TIMESTAMP-TIME    TO WP-TIMESTAMP-TIME.
004740     MOVE WS04-CUR-TOTAL-PRICE-CENTS TO WP-TOTAL-PRICE-CENTS.
004750     MOVE WS04-CUR-TOTAL-COOK-TIME   TO WP-TOTAL-COOK-TIME.
004760     MOVE WS04-CUR-ITEM-COUNT        TO WP-ITEM-COUNT.
004770     WRITE WORK-PENDING-RECORD.
004780
004790 3300-EXIT.
004800     EXIT.
004810*----------------------------------------------------------------------
004820
004830 3900-SORT-PENDING-ORDERS.
004840
004850     SORT SORT-PENDING-FILE
004860         ON ASCENDING KEY SRT-SORT-KEY
004870         USING WORK-PENDING-FILE
004880         GIVING WORK-SORTED-FILE.
004890
004900 3900-EXIT.
004910     EXIT.
004920*----------------------------------------------------------------------
004930
004940 5000-RUN-ORDER-SIMULATION.
004950
004960     OPEN INPUT WORK-SORTED-FILE.
004970
004980     READ WORK-SORTED-FILE
004990         AT END MOVE "Y" TO W-END-OF-PENDING-SORT.
005000
005010     IF END-OF-PENDING-SORT
005020        MOVE "N" TO WS04-HAVE-CURRENT-ORDER-SW
005030     ELSE
005040        PERFORM 5010-LOAD-CURRENT-ORDER THRU 5010-EXIT
005050        MOVE WS05-ORDER-TIMESTAMP-ABS-MIN
005051                        TO WS05-CURRENT-TIME-ABS-MIN.
005060
005070     PERFORM 5100-PENDING-DRAIN-STEP THRU 5100-EXIT
005080         UNTIL NOT HAVE-CURRENT-ORDER.
005090
005100     PERFORM 5200-SWEEP-COMPLETED-ORDERS THRU 5200-EXIT
005110         UNTIL WS03-PROCESSING-ACTIVE-COUNT = 0.
005120
005130     CLOSE WORK-SORTED-FILE.
005140
005150 5000-EXIT.
005160     EXIT.
005170*----------------------------------------------------------------------
005180
005190 5010-LOAD-CURRENT-ORDER.
005200
005210     MOVE PND-ORDER-SEQ-NO      TO WS04-CUR-ORDER-SEQ-NO.
005220     MOVE PND-ORDER-SERVICE     TO WS04-CUR-ORDER-SERVICE.
005230     MOVE PND-TIMESTAMP-DATE    TO WS04-CUR-TIMESTAMP-DATE.
005240     MOVE PND-TIMESTAMP-TIME    TO WS04-CUR-TIMESTAMP-TIME.
005250     MOVE PND-TOTAL-PRICE-CENTS TO WS04-CUR-TOTAL-PRICE-CENTS.
005260     MOVE PND-TOTAL-COOK-TIME   TO WS04-CUR-TOTAL-COOK-TIME.
005270     MOVE PND-ITEM-COUNT        TO WS04-CUR-ITEM-COUNT.
005280     MOVE "Y" TO WS04-HAVE-CURRENT-ORDER-SW.
005290
005300     MOVE WS04-CUR-TIMESTAMP-DATE TO WCLK-IN-DATE.
005310     MOVE WS04-CUR-TIMESTAMP-TIME TO WCLK-IN-TIME.
005320     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
005330     MOVE WCLK-OUT-ABS-MINUTES TO WS05-ORDER-TIMESTAMP-ABS-MIN.
005340
005350 5010-EXIT.
005360     EXIT.
005370*----------------------------------------------------------------------
005380
005390 5100-PENDING-DRAIN-STEP.
005400
005410     PERFORM 5110-SUBMIT-INNER-LOOP THRU 5110-EXIT
005420         UNTIL SUBMIT-FAILED OR NOT HAVE-CURRENT-ORDER.
005430
005440     MOVE WS05-CURRENT-TIME-ABS-MIN TO WS05-QUERY-TIME-ABS-MIN.
005450     PERFORM 5200-SWEEP-COMPLETED-ORDERS THRU 5200-EXIT.
005460     MOVE "N" TO W-SUBMIT-FAILED-SW.
005470
005480 5100-EXIT.
005490     EXIT.
005500*----------------------------------------------------------------------
005510
005520 5110-SUBMIT-INNER-LOOP.
005530
005540     MOVE "N" TO W-SUBMIT-FAILED-SW.
005550
005560     IF WS02-MAX-CONCURRENT-ITEMS NOT = 0
005570        AND WS04-CUR-ITEM-COUNT > WS02-MAX-CONCURRENT-ITEMS
005580           MOVE WS04-CUR-ITEM-COUNT TO WS08-TRACE-ITEM-COUNT
005590           MOVE WS02-MAX-CONCURRENT-ITEMS TO WS08-TRACE-MAX-ITEMS
005600           DISPLAY "FOOD-SYSTEM ABEND - KITCHEN IS TOO SMALL TO "
005610                   "PROCESS THIS ORDER - ORDER ITEMS/MAX = "
005620                   WS08-TRACE-CAPACITY-VIEW
005630           MOVE 16 TO RETURN-CODE
005640           STOP RUN.
005650
005660     IF WS02-MAX-CONCURRENT-ITEMS NOT = 0
005670        AND (WS03-PROCESSING-ITEM-COUNT + WS04-CUR-ITEM-COUNT)
005680             > WS02-MAX-CONCURRENT-ITEMS
005690        MOVE "Y" TO W-SUBMIT-FAILED-SW
005700     ELSE
005710        IF WS05-CURRENT-TIME-ABS-MIN
005711           < WS05-ORDER-TIMESTAMP-ABS-MIN
005720           MOVE "Y" TO W-SUBMIT-FAILED-SW
005730        ELSE
005740           PERFORM 5120-SUBMIT-CURRENT-ORDER THRU 5120-EXIT
005750           PERFORM 5130-FETCH-NEXT-PENDING   THRU 5130-EXIT.
005760
005770 5110-EXIT.
005780     EXIT.
005790*----------------------------------------------------------------------
005800
005810 5120-SUBMIT-CURRENT-ORDER.
005820
005830     ADD 1 TO WS03-PROCESSING-SLOT-COUNT.
005840     SET WS03-PROC-IDX TO WS03-PROCESSING-SLOT-COUNT.
005850
005860     MOVE WS04-CUR-ORDER-SEQ-NO
005870                     TO WS03-PROC-ORDER-SEQ-NO (WS03-PROC-IDX).
005880     MOVE WS04-CUR-ORDER-SERVICE
005890                     TO WS03-PROC-ORDER-SERVICE (WS03-PROC-IDX).
005900     MOVE WS04-CUR-TIMESTAMP-DATE
005910                     TO WS03-PROC-TIMESTAMP-DATE (WS03-PROC-IDX).
005920     MOVE WS04-CUR-TIMESTAMP-TIME
005930                     TO WS03-PROC-TIMESTAMP-TIME (WS03-PROC-IDX).
005940     MOVE WS04-CUR-TOTAL-PRICE-CENTS
005950                TO WS03-PROC-TOTAL-PRICE-CENTS
005951                                      (WS03-PROC-IDX).
005960     MOVE WS04-CUR-TOTAL-COOK-TIME
005970                     TO WS03-PROC-TOTAL-COOK-TIME (WS03-PROC-IDX).
005980     MOVE WS04-CUR-ITEM-COUNT
005990                     TO WS03-PROC-ITEM-COUNT (WS03-PROC-IDX).
006000     MOVE WS05-CURRENT-TIME-ABS-MIN
006010                     TO WS03-PROC-STARTED-ABS-MIN (WS03-PROC-IDX).
006020     MOVE "Y"        TO WS03-PROC-IN-USE-SW (WS03-PROC-IDX).
006030
006040     DIVIDE WS04-CUR-TOTAL-COOK-TIME BY 60
006050         GIVING WS03-COOK-TIME-MIN-CALC
006060         REMAINDER WS03-COOK-TIME-MIN-REM.
006070     IF WS03-COOK-TIME-MIN-REM > 0
006080        ADD 1 TO WS03-COOK-TIME-MIN-CALC.
006090     MOVE WS03-COOK-TIME-MIN-CALC
006100                     TO WS03-PROC-COOK-TIME-MIN (WS03-PROC-IDX).
006110
006120     ADD 1 TO WS03-PROCESSING-ACTIVE-COUNT.
006130     ADD WS04-CUR-ITEM-COUNT TO WS03-PROCESSING-ITEM-COUNT.
006140
006150 5120-EXIT.
006160     EXIT.
006170*----------------------------------------------------------------------
006180
006190 5130-FETCH-NEXT-PENDING.
006200
006210     READ WORK-SORTED-FILE
006220         AT END MOVE "Y" TO W-END-OF-PENDING-SORT.
006230
006240     IF END-OF-PENDING-SORT
006250        MOVE "N" TO WS04-HAVE-CURRENT-ORDER-SW
006260     ELSE
006270        PERFORM 5010-LOAD-CURRENT-ORDER THRU 5010-EXIT.
006280
006290 5130-EXIT.
006300     EXIT.
006310*----------------------------------------------------------------------
006320
006330 5200-SWEEP-COMPLETED-ORDERS.
006340
006350     MOVE "N" TO W-ORDER-CLEARED-SW.
006360
006370     PERFORM 5210-SWEEP-ONE-MINUTE THRU 5210-EXIT
006380         UNTIL AN-ORDER-CLEARED
006381                OR WS03-PROCESSING-ACTIVE-COUNT = 0.
006390
006400     MOVE WS05-QUERY-TIME-ABS-MIN TO WS05-CURRENT-TIME-ABS-MIN.
006410
006420 5200-EXIT.
006430     EXIT.
006440*----------------------------------------------------------------------
006450
006460 5210-SWEEP-ONE-MINUTE.
006470
006480     PERFORM 5220-CHECK-AND-CLEAR-ORDER THRU 5220-EXIT
006490         VARYING WS03-PROC-IDX FROM 1 BY 1
006500         UNTIL WS03-PROC-IDX > WS03-PROCESSING-SLOT-COUNT.
006510
006520     IF NOT AN-ORDER-CLEARED
006521        AND WS03-PROCESSING-ACTIVE-COUNT NOT = 0
006530        ADD 1 TO WS05-QUERY-TIME-ABS-MIN.
006540
006550 5210-EXIT.
006560     EXIT.
006570*----------------------------------------------------------------------
006580
006590 5220-CHECK-AND-CLEAR-ORDER.
006600
006610     IF WS03-PROC-SLOT-IN-USE (WS03-PROC-IDX)
006620        IF (WS03-PROC-STARTED-ABS-MIN (WS03-PROC-IDX)
006630             + WS03-PROC-COOK-TIME-MIN (WS03-PROC-IDX))
006640             <= WS05-QUERY-TIME-ABS-MIN
006650           PERFORM 5230-CLEAR-ONE-ORDER THRU 5230-EXIT.
006660
006670 5220-EXIT.
006680     EXIT.
006690*----------------------------------------------------------------------
006700
006710 5230-CLEAR-ONE-ORDER.
006720
006730     MOVE "Y" TO W-ORDER-CLEARED-SW.
006740     SUBTRACT WS03-PROC-ITEM-COUNT (WS03-PROC-IDX)
006750              FROM WS03-PROCESSING-ITEM-COUNT.
006760     SUBTRACT 1 FROM WS03-PROCESSING-ACTIVE-COUNT.
006770     PERFORM 5240-WRITE-COMPLETED-ORDER THRU 5240-EXIT.
006780     MOVE "N" TO WS03-PROC-IN-USE-SW (WS03-PROC-IDX).
006790
006800 5230-EXIT.
006810     EXIT.
006820*----------------------------------------------------------------------
006830
006840 5240-WRITE-COMPLETED-ORDER.
006850
006860     MOVE SPACES TO COMPLETED-ORDER-RECORD.
006870     MOVE WS03-PROC-ORDER-SEQ-NO (WS03-PROC-IDX)
006880                                            TO CO-ORDER-SEQ-NO.
006890     MOVE "D"                              TO CO-ORDER-STATE.
006900     MOVE WS03-PROC-ORDER-SERVICE (WS03-PROC-IDX)
006910                                            TO CO-ORDER-SERVICE.
006920     MOVE WS03-PROC-TIMESTAMP-DATE (WS03-PROC-IDX)
006930                                            TO CO-TIMESTAMP-DATE.
006940     MOVE WS03-PROC-TIMESTAMP-TIME (WS03-PROC-IDX)
006950                                            TO CO-TIMESTAMP-TIME.
006960     MOVE WS03-PROC-TOTAL-PRICE-CENTS (WS03-PROC-IDX)
006970                          TO CO-TOTAL-PRICE-CENTS.
006980     MOVE WS03-PROC-TOTAL-COOK-TIME (WS03-PROC-IDX)
006990                     TO CO-TOTAL-COOK-TIME-SECONDS.
007000     MOVE WS03-PROC-ITEM-COUNT (WS03-PROC-IDX)
007010                                            TO CO-ITEM-COUNT.
007020
007030     MOVE WS03-PROC-STARTED-ABS-MIN (WS03-PROC-IDX)
007040                          TO WCLK-IN-ABS-MINUTES.
007050     PERFORM 9210-CALC-CLOCK-FROM-ABS-MINUTES THRU 9210-EXIT.
007060     MOVE WCLK-OUT-DATE TO CO-PROC-STARTED-DATE.
007070     MOVE WCLK-OUT-TIME TO CO-PROC-STARTED-TIME.
007080
007090     MOVE WS05-QUERY-TIME-ABS-MIN TO WCLK-IN-ABS-MINUTES.
007100     PERFORM 9210-CALC-CLOCK-FROM-ABS-MINUTES THRU 9210-EXIT.
007110     MOVE WCLK-OUT-DATE TO CO-COMPLETED-DATE.
007120     MOVE WCLK-OUT-TIME TO CO-COMPLETED-TIME.
007130
007140     WRITE COMPLETED-ORDER-RECORD.
007150     ADD 1 TO WS02-ORDERS-COMPLETED.
007160
007170 5240-EXIT.
007180     EXIT.
007190*----------------------------------------------------------------------
007200
007210 8000-WRITE-CONTROL-RECORD.
007220
007230     OPEN OUTPUT FOOD-CONTROL-FILE.
007240     MOVE SPACES                    TO FOOD-CONTROL-RECORD.
007250     MOVE WS02-KITCHEN-NAME         TO FC-KITCHEN-NAME.
007260     MOVE WS02-MAX-CONCURRENT-ITEMS TO FC-MAX-CONCURRENT-ITEMS.
007270     MOVE WS02-ORDERS-REJECTED      TO FC-ORDERS-REJECTED.
007280     MOVE WS02-ORDERS-COMPLETED     TO FC-ORDERS-COMPLETED.
007290     WRITE FOOD-CONTROL-RECORD.
007300     CLOSE FOOD-CONTROL-FILE.
007310
007320     DISPLAY "FOOD-SYSTEM BATCH STEP 1 COMPLETE - REJECTED: "
007330             WS02-ORDERS-REJECTED
007331             " COMPLETED: " WS02-ORDERS-COMPLETED.
007340
007350 8000-EXIT.
007360     EXIT.
007370*----------------------------------------------------------------------
007380
007390 9900-TERMINATE.
007400
007410     CLOSE COMPLETED-ITEM-FILE.
007420     CLOSE COMPLETED-ORDER-FILE.
007430
007440 9900-EXIT.
007450     EXIT.
007460*----------------------------------------------------------------------
007470
007480     COPY "PLCLOCK.CBL".
