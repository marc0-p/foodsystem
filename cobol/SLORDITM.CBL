000010*> SLORDITM.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the order-item-line file, already
000040*>    quantity-expanded at capture time (one line per unit ordered,
000050*>    matching OH-ITEM-COUNT detail lines per header).
000060*>    JBH 03/2014
000070*>-------------------------------------------------------------------
000080    SELECT ORDER-ITEM-FILE
000090           ASSIGN TO "ORDRITM"
000100           ORGANIZATION IS LINE SEQUENTIAL
000110           FILE STATUS IS WS01-ORDER-ITEM-STATUS.
