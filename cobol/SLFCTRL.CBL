000010*> SLFCTRL.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the food-system run-control record --
000040*>    one record, written by kitchen-order-process at end of run and
000050*>    read by food-stats-report.  Same job-to-job handoff idiom this
000060*>    shop always uses when one nightly step needs to pass a small
000070*>    piece of state forward to the step behind it in the run.
000080*>    JBH 03/2014
000081*>-------------------------------------------------------------------
000090    SELECT FOOD-CONTROL-FILE
000100           ASSIGN TO "FOODCTRL"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS01-FOOD-CONTROL-STATUS.
