000010*> SLCITEM.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the completed-order item extract.
000040*>    Written by kitchen-order-process at enrichment time for every
000050*>    item line of every ACCEPTED order (every accepted order
000060*>    eventually reaches COMPLETED -- there is no other exit state --
000070*>    so this is equivalent to "every item line of every completed
000080*>    order" without waiting on the simulation).  Read back by
000090*>    food-stats-report to build REVENUE-BY-ITEM.
000100*>    JBH 03/2014
000110*>-------------------------------------------------------------------
000120    SELECT COMPLETED-ITEM-FILE
000130           ASSIGN TO "CMPLITEM"
000140           ORGANIZATION IS LINE SEQUENTIAL
000150           FILE STATUS IS WS01-COMPLETED-ITEM-STATUS.
