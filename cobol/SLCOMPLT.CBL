000010*> SLCOMPLT.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the completed-orders extract -- the
000040*>    working order-state record, one line per order once it has
000050*>    left the simulation (COMPLETED or REJECTED).  Written by
000060*>    kitchen-order-process, read back by food-stats-report to drive
000070*>    every statistics section except REVENUE-BY-ITEM.
000080*>    JBH 03/2014
000090*>-------------------------------------------------------------------
000100    SELECT COMPLETED-ORDER-FILE
000110           ASSIGN TO "CMPLORDR"
000120           ORGANIZATION IS LINE SEQUENTIAL
000130           FILE STATUS IS WS01-COMPLETED-ORDER-STATUS.
