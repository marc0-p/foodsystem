000010*> SLORDHDR.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the incoming order-header file (one
000040*>    record per order, in the order the orders arrived in).
000050*>    JBH 03/2014
000060*>-------------------------------------------------------------------
000070    SELECT ORDER-HEADER-FILE
000080           ASSIGN TO "ORDRHDR"
000090           ORGANIZATION IS LINE SEQUENTIAL
000100           FILE STATUS IS WS01-ORDER-HEADER-STATUS.
