000010*> FDFCTRL.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the food-system run-control record.  One
000040*>    record per run, carrying the kitchen setup and rejected/
000050*>    completed run totals from kitchen-order-process (job step 1)
000060*>    into food-stats-report (job step 2).
000070*>    JBH 03/2014
000080*>-------------------------------------------------------------------
000090    FD  FOOD-CONTROL-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  FOOD-CONTROL-RECORD.
000130        05  FC-KITCHEN-NAME              PIC X(20).
000140        05  FC-MAX-CONCURRENT-ITEMS      PIC 9(05).
000150        05  FC-ORDERS-REJECTED           PIC 9(06).
000160        05  FC-ORDERS-COMPLETED          PIC 9(06).
000170        05  FILLER                       PIC X(10).
