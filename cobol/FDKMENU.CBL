000010*> FDKMENU.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the kitchen menu-item configuration file.
000040*>    One record per menu item offered by a kitchen's menu; the
000050*>    cook-time-seconds field is the cook-time index source (see
000060*>    WS02-ITEM-INDEX-TABLE in kitchen-order-process.cob).
000070*>    JBH 03/2014
000080*>-------------------------------------------------------------------
000090    FD  KITCHEN-MENU-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  KITCHEN-MENU-ITEM-RECORD.
000130        05  KMI-KITCHEN-NAME             PIC X(20).
000140        05  KMI-MENU-NAME                PIC X(20).
000150        05  KMI-ITEM-NAME                PIC X(30).
000160        05  KMI-ITEM-COOK-TIME-SECONDS   PIC 9(05).
000170        05  FILLER                       PIC X(05).
