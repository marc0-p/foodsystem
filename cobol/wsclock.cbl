000010*> wsclock.cbl
000020
000030*>----------------------------------------------------------------
000040*>    WORKING-STORAGE to be used by PLCLOCK.CBL -- the food-system
000050*>    simulated-clock utility.  Adapted from this shop's wsdate.cbl
000060*>    working-storage pattern (OCCURS month table + REDEFINES date
000070*>    breakdown), reworked for minute-level simulation arithmetic
000080*>    instead of date-entry validation.
000090*>    JBH 03/2014 - built for the food-system kitchen simulation
000100*>----------------------------------------------------------------
000110*>    Fields set by the caller before COPY-ing in a PLCLOCK paragraph:
000120
000130*>       WCLK-IN-DATE / WCLK-IN-TIME  --- CCYYMMDD / HHMMSS to convert
000140*>       WCLK-IN-ABS-MINUTES          --- abs minutes to convert back
000150
000160*>    Fields returned to the caller:
000170
000180*>       WCLK-OUT-ABS-MINUTES  (from CALC-ABS-MINUTES-FROM-CLOCK)
000190*>       WCLK-OUT-DATE / WCLK-OUT-TIME (from CALC-CLOCK-FROM-ABS-MIN)
000200*>----------------------------------------------------------------
000210
000220      01  WCLK-IN-DATE                  PIC 9(08).
000230      01  FILLER REDEFINES WCLK-IN-DATE.
000240          05  WCLK-IN-CCYY              PIC 9(04).
000250          05  WCLK-IN-MM                PIC 9(02).
000260          05  WCLK-IN-DD                PIC 9(02).
000270
000280      01  WCLK-IN-TIME                  PIC 9(06).
000290      01  FILLER REDEFINES WCLK-IN-TIME.
000300          05  WCLK-IN-HH                PIC 9(02).
000310          05  WCLK-IN-MI                PIC 9(02).
000320          05  WCLK-IN-SS                PIC 9(02).
000330
000340      01  WCLK-OUT-DATE                 PIC 9(08).
000350      01  FILLER REDEFINES WCLK-OUT-DATE.
000360          05  WCLK-OUT-CCYY             PIC 9(04).
000370          05  WCLK-OUT-MM               PIC 9(02).
000380          05  WCLK-OUT-DD               PIC 9(02).
000390
000400      01  WCLK-OUT-TIME                 PIC 9(06).
000410      01  FILLER REDEFINES WCLK-OUT-TIME.
000420          05  WCLK-OUT-HH               PIC 9(02).
000430          05  WCLK-OUT-MI               PIC 9(02).
000440          05  WCLK-OUT-SS               PIC 9(02).
000450
000460      01  WCLK-IN-ABS-MINUTES           PIC 9(12) COMP.
000470      01  WCLK-OUT-ABS-MINUTES          PIC 9(12) COMP.
000480
000490      01  WCLK-MATRIX.
000500          02  WCLK-TABLE-MONTH OCCURS 12 TIMES
000510                                INDEXED BY WCLK-MO-IDX.
000520              05  WCLK-TABLE-CUM-DAYS   PIC 9(03) COMP.
000530              05  WCLK-TABLE-DAYS-LONG  PIC 9(02) COMP.
000540
000550      01  W-WCLK-LEAP-YEAR-SW           PIC X.
000560          88  WCLK-LEAP-YEAR            VALUE "Y".
000570
000580      77  WCLK-YEARS-DONE               PIC 9(04) COMP.
000590      77  WCLK-YEARS-M1                 PIC 9(04) COMP.
000600      77  WCLK-QUAD-YEARS               PIC 9(04) COMP.
000610      77  WCLK-CENT-YEARS                PIC 9(04) COMP.
000620      77  WCLK-QUAD-CENT-YEARS          PIC 9(04) COMP.
000630      77  WCLK-TOTAL-DAYS               PIC 9(09) COMP.
000640      77  WCLK-DAYS-DONE                PIC 9(09) COMP.
000650      77  WCLK-DAYS-THIS-YEAR           PIC 9(07) COMP.
000660      77  WCLK-DAYS-IN-YEAR             PIC 9(03) COMP.
000670      77  WCLK-DAY-OF-YEAR              PIC 9(03) COMP.
000680      77  WCLK-MONTHS-DONE-SUB          PIC 9(02) COMP.
000690      77  WCLK-DUMMY-QUO                PIC 9(09) COMP.
000700      77  WCLK-DUMMY-REM                PIC 9(09) COMP.
000710      77  WCLK-TABLE-BUILT-SW           PIC X VALUE "N".
000720          88  WCLK-TABLE-IS-BUILT       VALUE "Y".
000730
000740      77  W-WCLK-MONTH-FOUND-SW         PIC X.
000750          88  WCLK-MONTH-FOUND          VALUE "Y".
