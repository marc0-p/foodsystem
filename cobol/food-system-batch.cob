000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. food-system-batch.
000030 AUTHOR. J B HARTWELL.
000040 INSTALLATION. FOOD-SYSTEM OPERATIONS.
000050 DATE-WRITTEN. MARCH 2014.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*--------------------------------------------------------------------*
000100*                                                                     *
000110*   food-system-batch.cob                                            *
000120*                                                                     *
000130*   Top-level driver for the nightly food-system batch run.  Runs    *
000140*   the two job steps in sequence -- there is no operator menu here, *
000150*   this program is submitted from the overnight job stream and      *
000160*   runs unattended, step 1 then step 2, every night.                *
000170*                                                                     *
000180*--------------------------------------------------------------------*
000190*    AMENDMENT HISTORY
000200*
000210*      DATE      INIT  REQ#    DESCRIPTION
000220*      --------  ----  ------  ------------------------------------
000230*      03/19/14  JBH   FS-001  ORIGINAL PROGRAM                   FS-001
000240*      09/30/14  JBH   FS-014  RETURN-CODE FROM STEP 1 NOW CHECKED
000250*                              BEFORE STEP 2 IS CALLED
000260*      02/14/16  RTM   FS-032  ADDED COMBINED-RC TRACE DISPLAY AT
000270*                              END OF RUN, PER OPS REQUEST 5601
000280*      08/29/19  RTM   FS-046  NO FUNCTIONAL CHANGE - RECOMPILED  FS-046
000290*                              UNDER NEW JOB CLASS PER OPS REQUEST
000300*      04/02/21  JBH   FS-051  ADDED STEP-FAILED INDICATOR TO END-  FS-051
000310*                              OF-RUN TRACE SO OPS CAN TELL WHICH
000320*                              STEP ABORTED THE RUN WITHOUT PULLING
000330*                              THE JOB LOG
000340*--------------------------------------------------------------------*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420
000430     01  WS01-STEP-RETURN-CODES.
000440         05  WS01-STEP1-RETURN-CODE    PIC S9(04) COMP VALUE ZERO.
000450         05  WS01-STEP2-RETURN-CODE    PIC S9(04) COMP VALUE ZERO.
000460     01  WS01-STEP-RETURN-CODES-ALPHA REDEFINES
000470             WS01-STEP-RETURN-CODES.
000480         05  WS01-RC-ALPHA-VIEW        PIC X(04).
000490
000500     01  W-RUN-STATUS-SWITCHES.
000510         05  W-RUN-ABORTED-SW          PIC X VALUE "N".
000520             88  RUN-ABORTED               VALUE "Y".
000530         05  W-RUN-STEP-FAILED-SW      PIC X VALUE SPACE.
000540             88  STEP1-FAILED              VALUE "1".
000550             88  STEP2-FAILED              VALUE "2".
000560     01  W-RUN-STATUS-VIEW REDEFINES W-RUN-STATUS-SWITCHES.
000570         05  W-RUN-STATUS-COMBINED    PIC X(02).
000580
000590     01  WS02-RUN-SUMMARY-TRACE.
000600         05  WS02-TRACE-STEP1-RC       PIC 9(04).
000610         05  WS02-TRACE-STEP2-RC       PIC 9(04).
000620     01  WS02-RUN-SUMMARY-VIEW REDEFINES WS02-RUN-SUMMARY-TRACE.
000630         05  WS02-TRACE-COMBINED-RC    PIC 9(08).
000640
000650 PROCEDURE DIVISION.
000660
000670 0000-MAIN-LINE.
000680
000690     PERFORM 1000-RUN-STEP-ONE THRU 1000-EXIT.
000700
000710     IF NOT RUN-ABORTED
000720        PERFORM 2000-RUN-STEP-TWO THRU 2000-EXIT.
000730
000740     IF RUN-ABORTED
000750        MOVE 16 TO RETURN-CODE
000760     ELSE
000770        MOVE 0 TO RETURN-CODE.
000780
000790     MOVE WS01-STEP1-RETURN-CODE TO WS02-TRACE-STEP1-RC.
000800     MOVE WS01-STEP2-RETURN-CODE TO WS02-TRACE-STEP2-RC.
000810     DISPLAY "FOOD-SYSTEM-BATCH - STEP RETURN CODES (1/2): "
000820             WS02-TRACE-COMBINED-RC.
000830
000840     IF RUN-ABORTED
000850        DISPLAY "FOOD-SYSTEM-BATCH - STEP-FAILED INDICATOR: "
000860                W-RUN-STATUS-COMBINED.
000870
000880     STOP RUN.
000890*----------------------------------------------------------------------
000900
000910 1000-RUN-STEP-ONE.
000920
000930     DISPLAY "FOOD-SYSTEM-BATCH - STARTING STEP 1 - ORDER "
000940             "PROCESSING".
000950
000960     MOVE ZERO TO RETURN-CODE.
000970     CALL "kitchen-order-process".
000980     MOVE RETURN-CODE TO WS01-STEP1-RETURN-CODE.
000990
001000     IF WS01-STEP1-RETURN-CODE NOT = ZERO
001010        DISPLAY "FOOD-SYSTEM-BATCH - STEP 1 FAILED, RC = "
001020                WS01-STEP1-RETURN-CODE
001030        MOVE "Y" TO W-RUN-ABORTED-SW
001040        MOVE "1" TO W-RUN-STEP-FAILED-SW.
001050
001060 1000-EXIT.
001070     EXIT.
001080*----------------------------------------------------------------------
001090
001100 2000-RUN-STEP-TWO.
001110
001120     DISPLAY "FOOD-SYSTEM-BATCH - STARTING STEP 2 - STATS REPORT".
001130
001140     MOVE ZERO TO RETURN-CODE.
001150     CALL "food-stats-report".
001160     MOVE RETURN-CODE TO WS01-STEP2-RETURN-CODE.
001170
001180     IF WS01-STEP2-RETURN-CODE NOT = ZERO
001190        DISPLAY "FOOD-SYSTEM-BATCH - STEP 2 FAILED, RC = "
001200                WS01-STEP2-RETURN-CODE
001210        MOVE "Y" TO W-RUN-ABORTED-SW
001220        MOVE "2" TO W-RUN-STEP-FAILED-SW
001230     ELSE
001240        DISPLAY "FOOD-SYSTEM-BATCH - RUN COMPLETE".
001250
001260 2000-EXIT.
001270     EXIT.
