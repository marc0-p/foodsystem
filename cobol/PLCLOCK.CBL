000010*> PLCLOCK.CBL
000020*>-------------------------------------------------------------------
000030*>    Simulated-clock paragraphs, COPY'd into the PROCEDURE DIVISION
000040*>    of both kitchen-order-process and food-stats-report -- this
000050*>    shop's usual way of sharing a utility (see SLFCTRL.CBL/
000060*>    FDFCTRL.CBL for the same COPY-book-sharing idiom applied to a
000070*>    file layout instead of a paragraph library).  Works entirely
000080*>    in absolute minutes since a fixed epoch so that "advance the
000081*>    simulated clock by one minute" and "how many minutes between
000090*>    two timestamps" are both a single COMPUTE, with no calendar
000100*>    arithmetic anywhere else in either program.
000110*>
000120*>    Uses fields from wsclock.cbl.  No intrinsic FUNCTIONs -- date
000130*>    math is done the way this shop always does it, by hand with
000140*>    DIVIDE ... GIVING ... REMAINDER.
000150*>    JBH 03/2014 - written for the food-system kitchen simulation
000160*>    JBH 11/2014 - REQ 4471: fixed century/quad-century leap
000170*>                  adjustment dropped in the initial cut
000180*>-------------------------------------------------------------------
000190
000200      9100-BUILD-CLOCK-MONTH-TABLE.
000210
000220          IF WCLK-TABLE-IS-BUILT
000230             GO TO 9100-EXIT.
000240
000250          MOVE    0 TO WCLK-TABLE-CUM-DAYS  (1).
000260          MOVE   31 TO WCLK-TABLE-DAYS-LONG (1).
000270          MOVE   31 TO WCLK-TABLE-CUM-DAYS  (2).
000280          MOVE   28 TO WCLK-TABLE-DAYS-LONG (2).
000290          MOVE   59 TO WCLK-TABLE-CUM-DAYS  (3).
000300          MOVE   31 TO WCLK-TABLE-DAYS-LONG (3).
000310          MOVE   90 TO WCLK-TABLE-CUM-DAYS  (4).
000320          MOVE   30 TO WCLK-TABLE-DAYS-LONG (4).
000330          MOVE  120 TO WCLK-TABLE-CUM-DAYS  (5).
000340          MOVE   31 TO WCLK-TABLE-DAYS-LONG (5).
000350          MOVE  151 TO WCLK-TABLE-CUM-DAYS  (6).
000360          MOVE   30 TO WCLK-TABLE-DAYS-LONG (6).
000370          MOVE  181 TO WCLK-TABLE-CUM-DAYS  (7).
000380          MOVE   31 TO WCLK-TABLE-DAYS-LONG (7).
000390          MOVE  212 TO WCLK-TABLE-CUM-DAYS  (8).
000400          MOVE   31 TO WCLK-TABLE-DAYS-LONG (8).
000410          MOVE  243 TO WCLK-TABLE-CUM-DAYS  (9).
000420          MOVE   30 TO WCLK-TABLE-DAYS-LONG (9).
000430          MOVE  273 TO WCLK-TABLE-CUM-DAYS  (10).
000440          MOVE   31 TO WCLK-TABLE-DAYS-LONG (10).
000450          MOVE  304 TO WCLK-TABLE-CUM-DAYS  (11).
000460          MOVE   30 TO WCLK-TABLE-DAYS-LONG (11).
000470          MOVE  334 TO WCLK-TABLE-CUM-DAYS  (12).
000480          MOVE   31 TO WCLK-TABLE-DAYS-LONG (12).
000490
000500          MOVE "Y" TO WCLK-TABLE-BUILT-SW.
000510
000520      9100-EXIT.
000530          EXIT.
000540     *>_________________________________________________________________
000550
000560      9300-DETERMINE-LEAP-YEAR.
000570
000580     *>   Tests the year currently sitting in WCLK-YEARS-DONE.
000590
000600          MOVE "N" TO W-WCLK-LEAP-YEAR-SW.
000610
000620          DIVIDE WCLK-YEARS-DONE BY 400 GIVING WCLK-DUMMY-QUO
000630                                     REMAINDER WCLK-DUMMY-REM.
000640          IF WCLK-DUMMY-REM = 0
000650             MOVE "Y" TO W-WCLK-LEAP-YEAR-SW
000660             GO TO 9300-EXIT.
000670
000680          DIVIDE WCLK-YEARS-DONE BY 100 GIVING WCLK-DUMMY-QUO
000690                                     REMAINDER WCLK-DUMMY-REM.
000700          IF WCLK-DUMMY-REM = 0
000710             GO TO 9300-EXIT.
000720
000730          DIVIDE WCLK-YEARS-DONE BY 4 GIVING WCLK-DUMMY-QUO
000740                                    REMAINDER WCLK-DUMMY-REM.
000750          IF WCLK-DUMMY-REM = 0
000760             MOVE "Y" TO W-WCLK-LEAP-YEAR-SW.
000770
000780      9300-EXIT.
000790          EXIT.
000800     *>_________________________________________________________________
000810
000820      9200-CALC-ABS-MINUTES-FROM-CLOCK.
000830
000840     *>   WCLK-IN-DATE / WCLK-IN-TIME  ->  WCLK-OUT-ABS-MINUTES
000850
000860          IF NOT WCLK-TABLE-IS-BUILT
000870             PERFORM 9100-BUILD-CLOCK-MONTH-TABLE THRU 9100-EXIT.
000880
000890          MOVE WCLK-IN-CCYY TO WCLK-YEARS-DONE.
000900          PERFORM 9300-DETERMINE-LEAP-YEAR THRU 9300-EXIT.
000910
000920          COMPUTE WCLK-YEARS-M1 = WCLK-IN-CCYY - 1.
000930          COMPUTE WCLK-TOTAL-DAYS = 365 * WCLK-YEARS-M1.
000940
000950          DIVIDE WCLK-YEARS-M1 BY 4 GIVING WCLK-QUAD-YEARS.
000960          ADD WCLK-QUAD-YEARS TO WCLK-TOTAL-DAYS.
000970
000980          DIVIDE WCLK-YEARS-M1 BY 100 GIVING WCLK-CENT-YEARS.
000990          SUBTRACT WCLK-CENT-YEARS FROM WCLK-TOTAL-DAYS.
001000
001010          DIVIDE WCLK-YEARS-M1 BY 400 GIVING WCLK-QUAD-CENT-YEARS.
001020          ADD WCLK-QUAD-CENT-YEARS TO WCLK-TOTAL-DAYS.
001030
001040          SET WCLK-MO-IDX TO WCLK-IN-MM.
001050          COMPUTE WCLK-DAY-OF-YEAR =
001060                  WCLK-TABLE-CUM-DAYS (WCLK-MO-IDX) + WCLK-IN-DD.
001070
001080          IF WCLK-LEAP-YEAR AND WCLK-IN-MM > 2
001090             ADD 1 TO WCLK-DAY-OF-YEAR.
001100
001110          ADD WCLK-DAY-OF-YEAR TO WCLK-TOTAL-DAYS.
001120
001130          COMPUTE WCLK-OUT-ABS-MINUTES =
001140                  WCLK-TOTAL-DAYS * 1440
001150                  + WCLK-IN-HH * 60 + WCLK-IN-MI.
001160
001170      9200-EXIT.
001180          EXIT.
001190     *>_________________________________________________________________
001200
001210      9210-CALC-CLOCK-FROM-ABS-MINUTES.
001220
001230     *>   WCLK-IN-ABS-MINUTES  ->  WCLK-OUT-DATE / WCLK-OUT-TIME
001240
001250          IF NOT WCLK-TABLE-IS-BUILT
001260             PERFORM 9100-BUILD-CLOCK-MONTH-TABLE THRU 9100-EXIT.
001270
001280          DIVIDE WCLK-IN-ABS-MINUTES BY 1440
001281               GIVING WCLK-TOTAL-DAYS REMAINDER WCLK-DUMMY-REM.
001300          DIVIDE WCLK-DUMMY-REM BY 60 GIVING WCLK-OUT-HH
001310                                      REMAINDER WCLK-OUT-MI.
001320          MOVE 0 TO WCLK-OUT-SS.
001330
001340          PERFORM 9400-CALC-YEAR-FROM-DAYS THRU 9400-EXIT.
001350          PERFORM 9430-CALC-MONTH-DAY-FROM-DOY THRU 9430-EXIT.
001360
001370      9210-EXIT.
001380          EXIT.
001390     *>_________________________________________________________________
001400
001410      9400-CALC-YEAR-FROM-DAYS.
001420
001430          MOVE 1 TO WCLK-YEARS-DONE.
001440          MOVE WCLK-TOTAL-DAYS TO WCLK-DAYS-DONE.
001450          PERFORM 9300-DETERMINE-LEAP-YEAR THRU 9300-EXIT.
001460          PERFORM 9410-SET-DAYS-IN-YEAR THRU 9410-EXIT.
001470
001480          PERFORM 9420-YEAR-STEP THRU 9420-EXIT
001490              UNTIL WCLK-DAYS-DONE NOT > WCLK-DAYS-IN-YEAR.
001500
001510          MOVE WCLK-YEARS-DONE TO WCLK-OUT-CCYY.
001520          MOVE WCLK-DAYS-DONE TO WCLK-DAY-OF-YEAR.
001530
001540      9400-EXIT.
001550          EXIT.
001560     *>_________________________________________________________________
001570
001580      9410-SET-DAYS-IN-YEAR.
001590
001600          IF WCLK-LEAP-YEAR
001610             MOVE 366 TO WCLK-DAYS-IN-YEAR
001620          ELSE
001630             MOVE 365 TO WCLK-DAYS-IN-YEAR.
001640
001650      9410-EXIT.
001660          EXIT.
001670     *>_________________________________________________________________
001680
001690      9420-YEAR-STEP.
001700
001710          SUBTRACT WCLK-DAYS-IN-YEAR FROM WCLK-DAYS-DONE.
001720          ADD 1 TO WCLK-YEARS-DONE.
001730          PERFORM 9300-DETERMINE-LEAP-YEAR THRU 9300-EXIT.
001740          PERFORM 9410-SET-DAYS-IN-YEAR THRU 9410-EXIT.
001750
001760      9420-EXIT.
001770          EXIT.
001780     *>_________________________________________________________________
001790
001800      9430-CALC-MONTH-DAY-FROM-DOY.
001810
001820          MOVE "N" TO W-WCLK-MONTH-FOUND-SW.
001830          MOVE 1 TO WCLK-OUT-MM.
001840          MOVE WCLK-DAY-OF-YEAR TO WCLK-OUT-DD.
001850
001860          PERFORM 9440-CHECK-MONTH THRU 9440-EXIT
001870              VARYING WCLK-MO-IDX FROM 12 BY -1
001880              UNTIL WCLK-MO-IDX < 1 OR WCLK-MONTH-FOUND.
001890
001900      9430-EXIT.
001910          EXIT.
001920     *>_________________________________________________________________
001930
001940      9440-CHECK-MONTH.
001950
001960          COMPUTE WCLK-DUMMY-QUO =
001961                                WCLK-TABLE-CUM-DAYS (WCLK-MO-IDX).
001970          IF WCLK-LEAP-YEAR AND WCLK-MO-IDX > 2
001980             ADD 1 TO WCLK-DUMMY-QUO.
001990
002000          IF WCLK-DAY-OF-YEAR > WCLK-DUMMY-QUO
002010             SET WCLK-OUT-MM TO WCLK-MO-IDX
002020             COMPUTE WCLK-OUT-DD =
002021                            WCLK-DAY-OF-YEAR - WCLK-DUMMY-QUO
002030             MOVE "Y" TO W-WCLK-MONTH-FOUND-SW.
002040
002050      9440-EXIT.
002060          EXIT.
002070     *>_________________________________________________________________
