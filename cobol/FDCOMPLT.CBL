000010*> FDCOMPLT.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the completed-orders extract (the "working
000040*>    order-state record" of the food-system spec).  Only orders
000050*>    that reach state D (COMPLETED) are written here; rejects are
000060*>    never enriched and are only ever counted, in FC-ORDERS-REJECTED
000070*>    on FDFCTRL.CBL.
000080*>    JBH 03/2014
000090*>-------------------------------------------------------------------
000100    FD  COMPLETED-ORDER-FILE
000110        LABEL RECORDS ARE STANDARD.
000120
000130    01  COMPLETED-ORDER-RECORD.
000140        05  CO-ORDER-SEQ-NO              PIC 9(06).
000150        05  CO-ORDER-STATE               PIC X(01).
000160        05  CO-ORDER-SERVICE             PIC X(15).
000170        05  CO-TIMESTAMP-DATE            PIC 9(08).
000180        05  CO-TIMESTAMP-TIME            PIC 9(06).
000190        05  CO-TOTAL-PRICE-CENTS         PIC 9(09).
000200        05  CO-TOTAL-COOK-TIME-SECONDS   PIC 9(05).
000210        05  CO-PROC-STARTED-DATE         PIC 9(08).
000220        05  CO-PROC-STARTED-TIME         PIC 9(06).
000230        05  CO-COMPLETED-DATE            PIC 9(08).
000240        05  CO-COMPLETED-TIME            PIC 9(06).
000250        05  CO-ITEM-COUNT                PIC 9(03).
000260        05  FILLER                       PIC X(10).
