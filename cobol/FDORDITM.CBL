000010*> FDORDITM.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the order-item-line file.  ITEM-COOK-TIME-
000040*>    SECONDS is NOT part of this record -- it is filled in from the
000050*>    kitchen menu index, in memory, during enrichment (see
000060*>    WS02-WRK-ITEM-COOK-TIME in kitchen-order-process.cob).
000070*>    JBH 03/2014
000080*>-------------------------------------------------------------------
000090    FD  ORDER-ITEM-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  ORDER-ITEM-LINE-RECORD.
000130        05  OI-ORDER-SEQ-NO              PIC 9(06).
000140        05  OI-ITEM-NAME                 PIC X(30).
000150        05  OI-ITEM-PRICE-CENTS          PIC 9(07).
000160        05  FILLER                       PIC X(07).
