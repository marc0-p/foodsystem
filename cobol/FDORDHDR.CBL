000010*> FDORDHDR.CBL
000020*>-------------------------------------------------------------------
000030*>    Record layout for the incoming order-header file.  There is
000040*>    no natural key on the source data, so ORDER-SEQ-NO is the
000050*>    number assigned to the order as it is read (see
000060*>    WS02-NEXT-ORDER-SEQ in kitchen-order-process.cob).
000070*>    JBH 03/2014
000080*>-------------------------------------------------------------------
000090    FD  ORDER-HEADER-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  ORDER-HEADER-RECORD.
000130        05  OH-ORDER-SEQ-NO              PIC 9(06).
000140        05  OH-CUSTOMER-NAME             PIC X(30).
000150        05  OH-ORDER-SERVICE             PIC X(15).
000160        05  OH-TIMESTAMP-DATE            PIC 9(08).
000170        05  OH-TIMESTAMP-TIME            PIC 9(06).
000180        05  OH-ITEM-COUNT                PIC 9(03).
000190        05  FILLER                       PIC X(05).
