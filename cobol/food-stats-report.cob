000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. food-stats-report.
000030 AUTHOR. J B HARTWELL.
000040 INSTALLATION. FOOD-SYSTEM OPERATIONS.
000050 DATE-WRITTEN. MARCH 2014.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*--------------------------------------------------------------------*
000100*                                                                     *
000110*   food-stats-report.cob                                            *
000120*                                                                     *
000130*   Job step 2 of the nightly food-system batch run.  Reads the      *
000140*   completed-order and completed-item extracts left behind by       *
000150*   kitchen-order-process (job step 1) and the run-control record,   *
000160*   and produces the seven-section stats report plus the flat        *
000170*   revenue-by-item extract file.                                    *
000180*                                                                     *
000190*--------------------------------------------------------------------*
000200*    AMENDMENT HISTORY
000210*
000220*      DATE      INIT  REQ#    DESCRIPTION
000230*      --------  ----  ------  ------------------------------------
000240*      03/19/14  JBH   FS-002  ORIGINAL PROGRAM                   FS-002  
000250*      04/09/14  JBH   FS-005  ADDED REVENUE-BY-ITEM FLAT FILE, NOT
000260*                              JUST THE PRINTED SECTION
000270*      06/02/14  RTM   FS-008  ORDERS-BY-PRICE AND ORDERS-BY-DURATION
000280*                              NOW SHARE ONE STATS EXTRACT PASS
000290*      09/30/14  JBH   FS-015  READS THE NEW FOOD-CONTROL-FILE    FS-015  
000300*                              INSTEAD OF RE-COUNTING REJECTS HERE
000310*      01/06/15  RTM   FS-022  STATE-COUNTS SECTION - TIMESTAMP KEY
000320*                              NOW A SINGLE SORT KEY, NOT THREE
000350*      02/14/16  RTM   FS-031  REVENUE TOTAL LINE NOW CROSS-FOOTS
000360*                              AGAINST DESCRIPTIVE-STATS TOTAL REVENUE
000370*      08/29/19  RTM   FS-045  NO FUNCTIONAL CHANGE - RECOMPILED  FS-045  
000380*                              UNDER NEW JOB CLASS PER OPS REQUEST
000390*--------------------------------------------------------------------*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480     COPY "SLFCTRL.CBL".
000490     COPY "SLCOMPLT.CBL".
000500     COPY "SLCITEM.CBL".
000510
000520     SELECT PRINTER-FILE
000530            ASSIGN TO "food-stats-report.prn"
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550
000560     SELECT REVENUE-ITEM-FILE
000570            ASSIGN TO "REVNITEM"
000580            ORGANIZATION IS LINE SEQUENTIAL.
000590
000600     SELECT WORK-STATS-FILE
000610            ASSIGN TO "WRKSTAT"
000620            ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT SORT-STATS-FILE
000640            ASSIGN TO "SORTWK2".
000650     SELECT WORK-PRICE-SORTED-FILE
000660            ASSIGN TO "WRKPRIC"
000670            ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT WORK-DURATION-SORTED-FILE
000690            ASSIGN TO "WRKDURN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT WORK-SERVICE-FILE
000730            ASSIGN TO "WRKSVC"
000740            ORGANIZATION IS LINE SEQUENTIAL.
000750     SELECT SORT-SERVICE-FILE
000760            ASSIGN TO "SORTWK3".
000770     SELECT WORK-SERVICE-SORTED-FILE
000780            ASSIGN TO "WRKSVCS"
000790            ORGANIZATION IS LINE SEQUENTIAL.
000800
000810     SELECT WORK-EVENTS-FILE
000820            ASSIGN TO "WRKEVNT"
000830            ORGANIZATION IS LINE SEQUENTIAL.
000840     SELECT SORT-EVENTS-FILE
000850            ASSIGN TO "SORTWK4".
000860     SELECT WORK-EVENTS-SORTED-FILE
000870            ASSIGN TO "WRKEVTS"
000880            ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT SORT-ITEM-FILE
000910            ASSIGN TO "SORTWK5".
000920     SELECT WORK-ITEM-SORTED-FILE
000930            ASSIGN TO "WRKITMS"
000940            ORGANIZATION IS LINE SEQUENTIAL.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990     COPY "FDFCTRL.CBL".
001000     COPY "FDCOMPLT.CBL".
001010     COPY "FDCITEM.CBL".
001020
001030     FD  PRINTER-FILE
001040         LABEL RECORDS ARE OMITTED.
001050     01  PRINTER-RECORD                    PIC X(132).
001060
001070     FD  REVENUE-ITEM-FILE
001080         LABEL RECORDS ARE STANDARD.
001090     01  REVENUE-ITEM-RECORD.
001100         05  RI-ITEM-NAME                  PIC X(30).
001110         05  RI-REVENUE-CENTS              PIC 9(09).
001120         05  FILLER                        PIC X(10).
001130
001140     FD  WORK-STATS-FILE
001150         LABEL RECORDS ARE STANDARD.
001160     01  WORK-STATS-RECORD.
001170         05  WS-ORDER-SEQ-NO               PIC 9(06).
001180         05  WS-PRICE-CENTS                PIC 9(09).
001190         05  WS-PENDING-MINUTES            PIC 9(09).
001200         05  FILLER                        PIC X(05).
001210
001220     SD  SORT-STATS-FILE.
001230     01  SORT-STATS-RECORD.
001240         05  SRT-STAT-ORDER-SEQ-NO         PIC 9(06).
001250         05  SRT-STAT-PRICE-CENTS          PIC 9(09).
001260         05  SRT-STAT-PENDING-MINUTES      PIC 9(09).
001270         05  FILLER                        PIC X(05).
001280
001290     FD  WORK-PRICE-SORTED-FILE
001300         LABEL RECORDS ARE STANDARD.
001310     01  WORK-PRICE-SORTED-RECORD.
001320         05  PS-ORDER-SEQ-NO               PIC 9(06).
001330         05  PS-PRICE-CENTS                PIC 9(09).
001340         05  PS-PENDING-MINUTES            PIC 9(09).
001350         05  FILLER                        PIC X(05).
001360
001370     FD  WORK-DURATION-SORTED-FILE
001380         LABEL RECORDS ARE STANDARD.
001390     01  WORK-DURATION-SORTED-RECORD.
001400         05  PD-ORDER-SEQ-NO               PIC 9(06).
001410         05  PD-PRICE-CENTS                PIC 9(09).
001420         05  PD-PENDING-MINUTES            PIC 9(09).
001430         05  FILLER                        PIC X(05).
001440
001450     FD  WORK-SERVICE-FILE
001460         LABEL RECORDS ARE STANDARD.
001470     01  WORK-SERVICE-RECORD.
001480         05  WSV-SERVICE-NAME              PIC X(15).
001490         05  WSV-PRICE-CENTS               PIC 9(09).
001500         05  FILLER                        PIC X(05).
001510
001520     SD  SORT-SERVICE-FILE.
001530     01  SORT-SERVICE-RECORD.
001540         05  SRT-SVC-SERVICE-NAME          PIC X(15).
001550         05  SRT-SVC-PRICE-CENTS           PIC 9(09).
001560         05  FILLER                        PIC X(05).
001570
001580     FD  WORK-SERVICE-SORTED-FILE
001590         LABEL RECORDS ARE STANDARD.
001600     01  WORK-SERVICE-SORTED-RECORD.
001610         05  SVS-SERVICE-NAME              PIC X(15).
001620         05  SVS-PRICE-CENTS               PIC 9(09).
001630         05  FILLER                        PIC X(05).
001640
001650     FD  WORK-EVENTS-FILE
001660         LABEL RECORDS ARE STANDARD.
001670     01  WORK-EVENTS-RECORD.
001680         05  WEV-TIMESTAMP-KEY             PIC 9(14).
001690         05  WEV-EVENT-TYPE                PIC X(01).
001700         05  FILLER                        PIC X(05).
001710
001720     SD  SORT-EVENTS-FILE.
001730     01  SORT-EVENTS-RECORD.
001740         05  SRT-EVT-TIMESTAMP-KEY         PIC 9(14).
001750         05  SRT-EVT-EVENT-TYPE            PIC X(01).
001760         05  FILLER                        PIC X(05).
001770
001780     FD  WORK-EVENTS-SORTED-FILE
001790         LABEL RECORDS ARE STANDARD.
001800     01  WORK-EVENTS-SORTED-RECORD.
001810         05  EVS-TIMESTAMP-KEY             PIC 9(14).
001820         05  EVS-EVENT-TYPE                PIC X(01).
001830         05  FILLER                        PIC X(05).
001840     01  EVS-TIMESTAMP-BREAKDOWN
001841              REDEFINES WORK-EVENTS-SORTED-RECORD.
001850         05  EVS-TS-DATE                   PIC 9(08).
001860         05  EVS-TS-TIME                   PIC 9(06).
001870         05  FILLER                        PIC X(06).
001880
001890     SD  SORT-ITEM-FILE.
001900     01  SORT-ITEM-RECORD.
001910         05  SRTI-ORDER-SEQ-NO             PIC 9(06).
001920         05  SRTI-ITEM-NAME                PIC X(30).
001930         05  SRTI-ITEM-PRICE-CENTS         PIC 9(07).
001940         05  FILLER                        PIC X(07).
001950
001960     FD  WORK-ITEM-SORTED-FILE
001970         LABEL RECORDS ARE STANDARD.
001980     01  WORK-ITEM-SORTED-RECORD.
001990         05  WIS-ORDER-SEQ-NO              PIC 9(06).
002000         05  WIS-ITEM-NAME                 PIC X(30).
002010         05  WIS-ITEM-PRICE-CENTS          PIC 9(07).
002020         05  FILLER                        PIC X(07).
002030
002040 WORKING-STORAGE SECTION.
002050
002060     COPY "wsclock.cbl".
002070
002080     01  WS01-FILE-STATUSES.
002090         05  WS01-FOOD-CONTROL-STATUS      PIC XX.
002100         05  WS01-COMPLETED-ORDER-STATUS   PIC XX.
002110         05  WS01-COMPLETED-ITEM-STATUS    PIC XX.
002120
002130     01  W-END-OF-COMPLETED-ORDER          PIC X VALUE "N".
002140         88  END-OF-COMPLETED-ORDER        VALUE "Y".
002150     01  W-END-OF-PRICE-SORTED             PIC X VALUE "N".
002160         88  END-OF-PRICE-SORTED           VALUE "Y".
002170     01  W-END-OF-DURATION-SORTED          PIC X VALUE "N".
002180         88  END-OF-DURATION-SORTED        VALUE "Y".
002190     01  W-END-OF-EVENTS-SORTED            PIC X VALUE "N".
002200         88  END-OF-EVENTS-SORTED          VALUE "Y".
002210     01  W-END-OF-ITEM-SORTED               PIC X VALUE "N".
002220         88  END-OF-ITEM-SORTED            VALUE "Y".
002230     01  W-END-OF-SERVICE-SORTED           PIC X VALUE "N".
002240         88  END-OF-SERVICE-SORTED         VALUE "Y".
002250     01  W-PRINTED-LINES                   PIC 99 VALUE ZERO.
002260         88  PAGE-FULL                     VALUE 55 THRU 99.
002270
002280     77  WS02-RANK-CTR                     PIC 9(06) COMP.
002290     77  WS02-PAGE-NUM-CTR                 PIC 9(04) COMP
002291         VALUE ZERO.
002300
002310     77  WS03-CREATED-COUNT                PIC 9(06) COMP.
002320     77  WS03-SUBMITTED-COUNT              PIC 9(06) COMP.
002330     77  WS03-COMPLETED-COUNT              PIC 9(06) COMP.
002340     77  WS03-BREAK-TIMESTAMP-KEY          PIC 9(14) COMP.
002350
002360     77  WS02-TIMESTAMP-ABS-MIN            PIC 9(12) COMP.
002370
002380     77  WS04-BREAK-ITEM-NAME              PIC X(30).
002390     77  WS04-ITEM-REVENUE-CENTS           PIC 9(09).
002400     77  WS04-ITEM-GRAND-TOTAL-CENTS       PIC 9(09).
002410
002420     77  WS05-BREAK-SERVICE-NAME           PIC X(15).
002430     77  WS05-SERVICE-REVENUE-CENTS        PIC 9(09).
002440     77  WS05-SERVICE-GRAND-TOTAL-CENTS    PIC 9(09).
002450
002460     01  WS-TOTAL-REVENUE-CENTS            PIC 9(09) VALUE ZERO.
002470     01  WS-REVENUE-BREAKDOWN REDEFINES WS-TOTAL-REVENUE-CENTS.
002480         05  WS-REVENUE-WHOLE-DOLLARS      PIC 9(07).
002490         05  WS-REVENUE-CENTS-ONLY         PIC 9(02).
002500
002510     01  WS-PRICE-CENTS-WORK               PIC 9(09).
002520     01  WS-PRICE-DOLLARS-VIEW REDEFINES WS-PRICE-CENTS-WORK.
002530         05  WS-PRICE-WHOLE-DOLLARS        PIC 9(07).
002540         05  FILLER                        PIC 9(02).
002550
002560     01  WS-EDIT-REVENUE                   PIC S9(7)V99.
002570     01  WS-EDIT-REVENUE-PRINT             PIC $$$,$$$,$$9.99.
002580
002590     01  WS-TITLE-LINE.
002600         05  FILLER                        PIC X(35) VALUE SPACES.
002610         05  FILLER                        PIC X(24)
002620                    VALUE "FOOD SYSTEM STATS REPORT".
002630         05  FILLER                        PIC X(10) VALUE SPACES.
002640         05  FILLER                        PIC X(06)
002641                    VALUE "PAGE: ".
002650         05  WS-PAGE-NUMBER-ED             PIC ZZZ9.
002660         05  FILLER                        PIC X(53) VALUE SPACES.
002670
002680     01  WS-SECTION-LINE.
002690         05  FILLER                        PIC X(10) VALUE SPACES.
002700         05  WS-SECTION-TEXT                PIC X(60).
002710         05  FILLER                        PIC X(62) VALUE SPACES.
002720
002730     01  WS-LABEL-LINE.
002740         05  FILLER                        PIC X(10) VALUE SPACES.
002750         05  WS-LABEL                       PIC X(40).
002760         05  WS-VALUE                       PIC X(30).
002770         05  FILLER                        PIC X(52) VALUE SPACES.
002780
002790     01  HEADING-RANK-1.
002800         05  FILLER                        PIC X(10) VALUE SPACES.
002810         05  FILLER                        PIC X(04) VALUE "RANK".
002820         05  FILLER                        PIC X(05) VALUE SPACES.
002830         05  FILLER                        PIC X(08)
002831                    VALUE "ORDER NO".
002840         05  FILLER                        PIC X(05) VALUE SPACES.
002850         05  FILLER                        PIC X(20) VALUE SPACES.
002860
002870     01  HEADING-RANK-2.
002880         05  FILLER                        PIC X(10) VALUE SPACES.
002890         05  FILLER                        PIC X(58)
002900              VALUE "==== ======== ====================".
002910         05  FILLER                        PIC X(64) VALUE SPACES.
002920
002930     01  DETAIL-RANK-LINE.
002940         05  FILLER                        PIC X(10) VALUE SPACES.
002950         05  DR-RANK                        PIC ZZZ9.
002960         05  FILLER                        PIC X(05) VALUE SPACES.
002970         05  DR-ORDER-SEQ                   PIC ZZZZZ9.
002980         05  FILLER                        PIC X(05) VALUE SPACES.
002990         05  DR-VALUE-LABEL                 PIC X(16).
003000         05  DR-VALUE                       PIC ZZZ,ZZZ,ZZ9.
003010         05  FILLER                        PIC X(58) VALUE SPACES.
003020
003030     01  HEADING-STATE-1.
003040         05  FILLER                        PIC X(10) VALUE SPACES.
003050         05  FILLER                        PIC X(20)
003051                    VALUE "TIMESTAMP".
003060         05  FILLER                        PIC X(09)
003061                    VALUE "CREATED".
003070         05  FILLER                        PIC X(11)
003071                    VALUE "SUBMITTED".
003080         05  FILLER                        PIC X(09)
003081                    VALUE "COMPLETED".
003090         05  FILLER                        PIC X(73) VALUE SPACES.
003100
003110     01  HEADING-STATE-2.
003120         05  FILLER                        PIC X(10) VALUE SPACES.
003130         05  FILLER                        PIC X(49)
003140              VALUE "================== ======= ===
003141-    "====== =========".
003150         05  FILLER                        PIC X(73) VALUE SPACES.
003160
003170     01  DETAIL-STATE-LINE.
003180         05  FILLER                        PIC X(10) VALUE SPACES.
003190         05  DS-DATE-ED                     PIC 99/99/9999.
003200         05  FILLER                        PIC X(01) VALUE SPACES.
003210         05  DS-TIME-ED                     PIC 9(06).
003220         05  FILLER                        PIC X(01) VALUE SPACES.
003230         05  DS-CREATED                     PIC ZZZ9.
003240         05  FILLER                        PIC X(03) VALUE SPACES.
003250         05  DS-SUBMITTED                   PIC ZZZ9.
003260         05  FILLER                        PIC X(03) VALUE SPACES.
003270         05  DS-COMPLETED                   PIC ZZZ9.
003280         05  FILLER                        PIC X(78) VALUE SPACES.
003290
003300     01  HEADING-ITEM-1.
003310         05  FILLER                        PIC X(10) VALUE SPACES.
003320         05  FILLER                        PIC X(30)
003321                    VALUE "ITEM NAME".
003330         05  FILLER                        PIC X(15)
003331                    VALUE "REVENUE".
003340         05  FILLER                        PIC X(77) VALUE SPACES.
003350
003360     01  HEADING-ITEM-2.
003370         05  FILLER                        PIC X(10) VALUE SPACES.
003380         05  FILLER                        PIC X(45)
003390              VALUE "============================== ============".
003400         05  FILLER                        PIC X(77) VALUE SPACES.
003410
003420     01  DETAIL-ITEM-LINE.
003430         05  FILLER                        PIC X(10) VALUE SPACES.
003440         05  DI-ITEM-NAME                   PIC X(30).
003450         05  FILLER                        PIC X(01) VALUE SPACES.
003460         05  DI-REVENUE                     PIC $$$,$$$,$$9.99.
003470         05  FILLER                        PIC X(76) VALUE SPACES.
003480
003490     01  HEADING-SERVICE-1.
003500         05  FILLER                        PIC X(10) VALUE SPACES.
003510         05  FILLER                        PIC X(15)
003511                    VALUE "SERVICE".
003520         05  FILLER                        PIC X(15)
003521                    VALUE "REVENUE".
003530         05  FILLER                        PIC X(92) VALUE SPACES.
003540
003550     01  HEADING-SERVICE-2.
003560         05  FILLER                        PIC X(10) VALUE SPACES.
003570         05  FILLER                        PIC X(30)
003580              VALUE "=============== ============".
003590         05  FILLER                        PIC X(92) VALUE SPACES.
003600
003610     01  DETAIL-SERVICE-LINE.
003620         05  FILLER                        PIC X(10) VALUE SPACES.
003630         05  DV-SERVICE-NAME                PIC X(15).
003640         05  FILLER                        PIC X(01) VALUE SPACES.
003650         05  DV-REVENUE                     PIC $$$,$$$,$$9.99.
003660         05  FILLER                        PIC X(91) VALUE SPACES.
003670
003680 PROCEDURE DIVISION.
003690
003700 0000-MAIN-LINE.
003710
003720     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
003730     PERFORM 2000-BUILD-WORK-EXTRACTS THRU 2000-EXIT.
003740     PERFORM 3000-SORT-WORK-FILES     THRU 3000-EXIT.
003750     PERFORM 7000-PRINT-REPORT        THRU 7000-EXIT.
003760     PERFORM 9900-TERMINATE           THRU 9900-EXIT.
003770
003780     STOP RUN.
003790*----------------------------------------------------------------------
003800
003810 1000-INITIALIZE.
003820
003830     PERFORM 9100-BUILD-CLOCK-MONTH-TABLE THRU 9100-EXIT.
003840
003850     OPEN INPUT FOOD-CONTROL-FILE.
003860     READ FOOD-CONTROL-FILE
003870         AT END
003880            DISPLAY "FOOD-SYSTEM ABEND - NO RUN CONTROL RECORD"
003890            MOVE 16 TO RETURN-CODE
003900            STOP RUN.
003910     CLOSE FOOD-CONTROL-FILE.
003920
003930     MOVE ZERO TO WS-TOTAL-REVENUE-CENTS.
003940     OPEN OUTPUT PRINTER-FILE.
003950
003960 1000-EXIT.
003970     EXIT.
003980*----------------------------------------------------------------------
003990
004000 2000-BUILD-WORK-EXTRACTS.
004010
004020     OPEN INPUT  COMPLETED-ORDER-FILE.
004030     OPEN OUTPUT WORK-STATS-FILE.
004040     OPEN OUTPUT WORK-SERVICE-FILE.
004050     OPEN OUTPUT WORK-EVENTS-FILE.
004060
004070     READ COMPLETED-ORDER-FILE
004080         AT END MOVE "Y" TO W-END-OF-COMPLETED-ORDER.
004090
004100     PERFORM 2100-PROCESS-ONE-COMPLETED-ORDER THRU 2100-EXIT
004110         UNTIL END-OF-COMPLETED-ORDER.
004120
004130     CLOSE COMPLETED-ORDER-FILE.
004140     CLOSE WORK-STATS-FILE.
004150     CLOSE WORK-SERVICE-FILE.
004160     CLOSE WORK-EVENTS-FILE.
004170
004180 2000-EXIT.
004190     EXIT.
004200*----------------------------------------------------------------------
004210
004220 2100-PROCESS-ONE-COMPLETED-ORDER.
004230
004240     ADD CO-TOTAL-PRICE-CENTS TO WS-TOTAL-REVENUE-CENTS.
004250
004260     PERFORM 2110-WRITE-STATS-RECORD  THRU 2110-EXIT.
004270     PERFORM 2120-WRITE-SERVICE-RECORD THRU 2120-EXIT.
004280     PERFORM 2130-WRITE-EVENT-RECORDS THRU 2130-EXIT.
004290
004300     READ COMPLETED-ORDER-FILE
004310         AT END MOVE "Y" TO W-END-OF-COMPLETED-ORDER.
004320
004330 2100-EXIT.
004340     EXIT.
004350*----------------------------------------------------------------------
004360
004370 2110-WRITE-STATS-RECORD.
004380
004390     MOVE SPACES TO WORK-STATS-RECORD.
004400
004410     MOVE CO-TIMESTAMP-DATE TO WCLK-IN-DATE.
004420     MOVE CO-TIMESTAMP-TIME TO WCLK-IN-TIME.
004430     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
004440     MOVE WCLK-OUT-ABS-MINUTES TO WS02-TIMESTAMP-ABS-MIN.
004450
004460     MOVE CO-ORDER-SEQ-NO TO WS-ORDER-SEQ-NO.
004470     MOVE CO-TOTAL-PRICE-CENTS TO WS-PRICE-CENTS.
004480
004490     MOVE CO-PROC-STARTED-DATE TO WCLK-IN-DATE.
004500     MOVE CO-PROC-STARTED-TIME TO WCLK-IN-TIME.
004510     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
004520     SUBTRACT WS02-TIMESTAMP-ABS-MIN FROM WCLK-OUT-ABS-MINUTES
004530              GIVING WS-PENDING-MINUTES.
004540
004550     WRITE WORK-STATS-RECORD.
004560
004570 2110-EXIT.
004580     EXIT.
004590*----------------------------------------------------------------------
004600
004610 2120-WRITE-SERVICE-RECORD.
004620
004630     MOVE SPACES                TO WORK-SERVICE-RECORD.
004640     MOVE CO-ORDER-SERVICE     TO WSV-SERVICE-NAME.
004650     MOVE CO-TOTAL-PRICE-CENTS TO WSV-PRICE-CENTS.
004660     WRITE WORK-SERVICE-RECORD.
004670
004680 2120-EXIT.
004690     EXIT.
004700*----------------------------------------------------------------------
004710
004720 2130-WRITE-EVENT-RECORDS.
004730
004740     MOVE SPACES TO WORK-EVENTS-RECORD.
004750     MOVE CO-TIMESTAMP-DATE TO WCLK-IN-DATE.
004760     MOVE CO-TIMESTAMP-TIME TO WCLK-IN-TIME.
004770     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
004780     MOVE WCLK-OUT-ABS-MINUTES TO WEV-TIMESTAMP-KEY.
004790     MOVE "C" TO WEV-EVENT-TYPE.
004800     WRITE WORK-EVENTS-RECORD.
004810
004820     MOVE SPACES TO WORK-EVENTS-RECORD.
004830     MOVE CO-PROC-STARTED-DATE TO WCLK-IN-DATE.
004840     MOVE CO-PROC-STARTED-TIME TO WCLK-IN-TIME.
004850     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
004860     MOVE WCLK-OUT-ABS-MINUTES TO WEV-TIMESTAMP-KEY.
004870     MOVE "S" TO WEV-EVENT-TYPE.
004880     WRITE WORK-EVENTS-RECORD.
004890
004900     MOVE SPACES TO WORK-EVENTS-RECORD.
004910     MOVE CO-COMPLETED-DATE TO WCLK-IN-DATE.
004920     MOVE CO-COMPLETED-TIME TO WCLK-IN-TIME.
004930     PERFORM 9200-CALC-ABS-MINUTES-FROM-CLOCK THRU 9200-EXIT.
004940     MOVE WCLK-OUT-ABS-MINUTES TO WEV-TIMESTAMP-KEY.
004950     MOVE "D" TO WEV-EVENT-TYPE.
004960     WRITE WORK-EVENTS-RECORD.
004970
004980 2130-EXIT.
004990     EXIT.
005000*----------------------------------------------------------------------
005010
005020 3000-SORT-WORK-FILES.
005030
005040     SORT SORT-STATS-FILE
005050         ON ASCENDING KEY SRT-STAT-PRICE-CENTS
005060         USING WORK-STATS-FILE
005070         GIVING WORK-PRICE-SORTED-FILE.
005080
005090     SORT SORT-STATS-FILE
005100         ON ASCENDING KEY SRT-STAT-PENDING-MINUTES
005110         USING WORK-STATS-FILE
005120         GIVING WORK-DURATION-SORTED-FILE.
005130
005140     SORT SORT-SERVICE-FILE
005150         ON ASCENDING KEY SRT-SVC-SERVICE-NAME
005160         USING WORK-SERVICE-FILE
005170         GIVING WORK-SERVICE-SORTED-FILE.
005180
005190     SORT SORT-EVENTS-FILE
005200         ON ASCENDING KEY SRT-EVT-TIMESTAMP-KEY
005210         USING WORK-EVENTS-FILE
005220         GIVING WORK-EVENTS-SORTED-FILE.
005230
005240     SORT SORT-ITEM-FILE
005250         ON ASCENDING KEY SRTI-ITEM-NAME
005260         USING COMPLETED-ITEM-FILE
005270         GIVING WORK-ITEM-SORTED-FILE.
005280
005290 3000-EXIT.
005300     EXIT.
005310*----------------------------------------------------------------------
005320
005330 7000-PRINT-REPORT.
005340
005350     PERFORM 7100-PRINT-KITCHEN-INFO       THRU 7100-EXIT.
005360     PERFORM 7200-PRINT-DESCRIPTIVE-STATS  THRU 7200-EXIT.
005370     PERFORM 7300-PRINT-ORDERS-BY-PRICE    THRU 7300-EXIT.
005380     PERFORM 7400-PRINT-ORDERS-BY-DURATION THRU 7400-EXIT.
005390     PERFORM 7500-PRINT-STATE-COUNTS       THRU 7500-EXIT.
005400     PERFORM 7600-PRINT-REVENUE-BY-ITEM    THRU 7600-EXIT.
005410     PERFORM 7700-PRINT-REVENUE-BY-SERVICE THRU 7700-EXIT.
005420
005430 7000-EXIT.
005440     EXIT.
005450*----------------------------------------------------------------------
005460
005470 7100-PRINT-KITCHEN-INFO.
005480
005490     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
005500     MOVE "1. KITCHEN INFORMATION" TO WS-SECTION-TEXT.
005510     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
005520
005530     MOVE "KITCHEN NAME"          TO WS-LABEL.
005540     MOVE FC-KITCHEN-NAME         TO WS-VALUE.
005550     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005560
005570     MOVE "MAX CONCURRENT ITEMS"  TO WS-LABEL.
005580     IF FC-MAX-CONCURRENT-ITEMS = ZERO
005590        MOVE "UNCONSTRAINED" TO WS-VALUE
005600     ELSE
005610        MOVE FC-MAX-CONCURRENT-ITEMS TO DR-VALUE
005620        MOVE DR-VALUE TO WS-VALUE.
005630     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005640
005650 7100-EXIT.
005660     EXIT.
005670*----------------------------------------------------------------------
005680
005690 7200-PRINT-DESCRIPTIVE-STATS.
005700
005710     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
005720     MOVE "2. DESCRIPTIVE STATS" TO WS-SECTION-TEXT.
005730     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
005740
005750     COMPUTE WS02-RANK-CTR = FC-ORDERS-REJECTED
005751                                          + FC-ORDERS-COMPLETED.
005760     MOVE "TOTAL ORDERS RECEIVED"  TO WS-LABEL.
005770     MOVE WS02-RANK-CTR            TO DR-VALUE.
005780     MOVE DR-VALUE                 TO WS-VALUE.
005790     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005800
005810     MOVE "ORDERS PROCESSED"       TO WS-LABEL.
005820     MOVE FC-ORDERS-COMPLETED      TO DR-VALUE.
005830     MOVE DR-VALUE                 TO WS-VALUE.
005840     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005850
005860     MOVE "ORDERS REJECTED"        TO WS-LABEL.
005870     MOVE FC-ORDERS-REJECTED       TO DR-VALUE.
005880     MOVE DR-VALUE                 TO WS-VALUE.
005890     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005900
005910     MOVE "TOTAL REVENUE (WHOLE DOLLARS)" TO WS-LABEL.
005920     MOVE WS-REVENUE-WHOLE-DOLLARS  TO DR-VALUE.
005930     MOVE DR-VALUE                  TO WS-VALUE.
005940     PERFORM 7930-WRITE-LABEL-LINE THRU 7930-EXIT.
005950
005960 7200-EXIT.
005970     EXIT.
005980*----------------------------------------------------------------------
005990
006000 7300-PRINT-ORDERS-BY-PRICE.
006010
006020     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
006030     MOVE "3. ORDERS BY PRICE" TO WS-SECTION-TEXT.
006040     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
006050     PERFORM 7940-WRITE-RANK-HEADINGS THRU 7940-EXIT.
006060
006070     MOVE ZERO TO WS02-RANK-CTR.
006080     MOVE "N" TO W-END-OF-PRICE-SORTED.
006090
006100     OPEN INPUT WORK-PRICE-SORTED-FILE.
006110     READ WORK-PRICE-SORTED-FILE
006120         AT END MOVE "Y" TO W-END-OF-PRICE-SORTED.
006130
006140     PERFORM 7310-PRINT-ONE-PRICE-LINE THRU 7310-EXIT
006150         UNTIL END-OF-PRICE-SORTED.
006160
006170     CLOSE WORK-PRICE-SORTED-FILE.
006180
006190 7300-EXIT.
006200     EXIT.
006210*----------------------------------------------------------------------
006220
006230 7310-PRINT-ONE-PRICE-LINE.
006240
006250     IF PAGE-FULL
006260        PERFORM 7910-NEW-PAGE THRU 7910-EXIT
006270        PERFORM 7940-WRITE-RANK-HEADINGS THRU 7940-EXIT.
006280
006290     ADD 1 TO WS02-RANK-CTR.
006300     MOVE PS-PRICE-CENTS TO WS-PRICE-CENTS-WORK.
006310
006320     MOVE WS02-RANK-CTR       TO DR-RANK.
006330     MOVE PS-ORDER-SEQ-NO     TO DR-ORDER-SEQ.
006340     MOVE "PRICE DOLLARS:"    TO DR-VALUE-LABEL.
006350     MOVE WS-PRICE-WHOLE-DOLLARS TO DR-VALUE.
006360
006370     MOVE DETAIL-RANK-LINE TO PRINTER-RECORD.
006380     WRITE PRINTER-RECORD AFTER ADVANCING 1.
006390     ADD 1 TO W-PRINTED-LINES.
006400
006410     READ WORK-PRICE-SORTED-FILE
006420         AT END MOVE "Y" TO W-END-OF-PRICE-SORTED.
006430
006440 7310-EXIT.
006450     EXIT.
006460*----------------------------------------------------------------------
006470
006480 7400-PRINT-ORDERS-BY-DURATION.
006490
006500     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
006510     MOVE "4. ORDERS BY PENDING DURATION" TO WS-SECTION-TEXT.
006520     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
006530     PERFORM 7940-WRITE-RANK-HEADINGS THRU 7940-EXIT.
006540
006550     MOVE ZERO TO WS02-RANK-CTR.
006560     MOVE "N" TO W-END-OF-DURATION-SORTED.
006570
006580     OPEN INPUT WORK-DURATION-SORTED-FILE.
006590     READ WORK-DURATION-SORTED-FILE
006600         AT END MOVE "Y" TO W-END-OF-DURATION-SORTED.
006610
006620     PERFORM 7410-PRINT-ONE-DURATION-LINE THRU 7410-EXIT
006630         UNTIL END-OF-DURATION-SORTED.
006640
006650     CLOSE WORK-DURATION-SORTED-FILE.
006660
006670 7400-EXIT.
006680     EXIT.
006690*----------------------------------------------------------------------
006700
006710 7410-PRINT-ONE-DURATION-LINE.
006720
006730     IF PAGE-FULL
006740        PERFORM 7910-NEW-PAGE THRU 7910-EXIT
006750        PERFORM 7940-WRITE-RANK-HEADINGS THRU 7940-EXIT.
006760
006770     ADD 1 TO WS02-RANK-CTR.
006780
006790     MOVE WS02-RANK-CTR        TO DR-RANK.
006800     MOVE PD-ORDER-SEQ-NO      TO DR-ORDER-SEQ.
006810     MOVE "PENDING MINUTES:"   TO DR-VALUE-LABEL.
006820     MOVE PD-PENDING-MINUTES   TO DR-VALUE.
006830
006840     MOVE DETAIL-RANK-LINE TO PRINTER-RECORD.
006850     WRITE PRINTER-RECORD AFTER ADVANCING 1.
006860     ADD 1 TO W-PRINTED-LINES.
006870
006880     READ WORK-DURATION-SORTED-FILE
006890         AT END MOVE "Y" TO W-END-OF-DURATION-SORTED.
006900
006910 7410-EXIT.
006920     EXIT.
006930*----------------------------------------------------------------------
006940
006950 7500-PRINT-STATE-COUNTS.
006960
006970     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
006980     MOVE "5. ORDER STATE COUNTS OVER TIME" TO WS-SECTION-TEXT.
006990     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
007000
007010     MOVE HEADING-STATE-1 TO PRINTER-RECORD.
007020     WRITE PRINTER-RECORD AFTER ADVANCING 2.
007030     MOVE HEADING-STATE-2 TO PRINTER-RECORD.
007040     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007050     ADD 3 TO W-PRINTED-LINES.
007060
007070     MOVE "N" TO W-END-OF-EVENTS-SORTED.
007080     OPEN INPUT WORK-EVENTS-SORTED-FILE.
007090     READ WORK-EVENTS-SORTED-FILE
007100         AT END MOVE "Y" TO W-END-OF-EVENTS-SORTED.
007110
007120     IF NOT END-OF-EVENTS-SORTED
007130        MOVE ZERO TO WS03-CREATED-COUNT WS03-SUBMITTED-COUNT
007140                     WS03-COMPLETED-COUNT
007150        MOVE EVS-TIMESTAMP-KEY TO WS03-BREAK-TIMESTAMP-KEY
007160        PERFORM 7510-ACCUMULATE-STATE-EVENT THRU 7510-EXIT
007170            UNTIL END-OF-EVENTS-SORTED
007180        PERFORM 7520-PRINT-STATE-BREAK THRU 7520-EXIT.
007190
007200     CLOSE WORK-EVENTS-SORTED-FILE.
007210
007220 7500-EXIT.
007230     EXIT.
007240*----------------------------------------------------------------------
007250
007260 7510-ACCUMULATE-STATE-EVENT.
007270
007280     IF EVS-TIMESTAMP-KEY NOT = WS03-BREAK-TIMESTAMP-KEY
007290        PERFORM 7520-PRINT-STATE-BREAK THRU 7520-EXIT
007300        MOVE ZERO TO WS03-CREATED-COUNT WS03-SUBMITTED-COUNT
007310                     WS03-COMPLETED-COUNT
007320        MOVE EVS-TIMESTAMP-KEY TO WS03-BREAK-TIMESTAMP-KEY.
007330
007340     IF EVS-EVENT-TYPE = "C"
007350        ADD 1 TO WS03-CREATED-COUNT
007360     ELSE
007370        IF EVS-EVENT-TYPE = "S"
007380           ADD 1 TO WS03-SUBMITTED-COUNT
007390        ELSE
007400           ADD 1 TO WS03-COMPLETED-COUNT.
007410
007420     READ WORK-EVENTS-SORTED-FILE
007430         AT END MOVE "Y" TO W-END-OF-EVENTS-SORTED.
007440
007450 7510-EXIT.
007460     EXIT.
007470*----------------------------------------------------------------------
007480
007490 7520-PRINT-STATE-BREAK.
007500
007510     IF PAGE-FULL
007520        PERFORM 7910-NEW-PAGE THRU 7910-EXIT
007530        MOVE HEADING-STATE-1 TO PRINTER-RECORD
007540        WRITE PRINTER-RECORD AFTER ADVANCING 2
007550        MOVE HEADING-STATE-2 TO PRINTER-RECORD
007560        WRITE PRINTER-RECORD AFTER ADVANCING 1
007570        ADD 3 TO W-PRINTED-LINES.
007580
007590     MOVE WS03-BREAK-TIMESTAMP-KEY TO WCLK-IN-ABS-MINUTES.
007600     PERFORM 9210-CALC-CLOCK-FROM-ABS-MINUTES THRU 9210-EXIT.
007610
007620     MOVE WCLK-OUT-DATE      TO DS-DATE-ED.
007630     MOVE WCLK-OUT-TIME      TO DS-TIME-ED.
007640     MOVE WS03-CREATED-COUNT   TO DS-CREATED.
007650     MOVE WS03-SUBMITTED-COUNT TO DS-SUBMITTED.
007660     MOVE WS03-COMPLETED-COUNT TO DS-COMPLETED.
007670
007680     MOVE DETAIL-STATE-LINE TO PRINTER-RECORD.
007690     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007700     ADD 1 TO W-PRINTED-LINES.
007710
007720 7520-EXIT.
007730     EXIT.
007740*----------------------------------------------------------------------
007750
007760 7600-PRINT-REVENUE-BY-ITEM.
007770
007780     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
007790     MOVE "6. REVENUE BY ITEM" TO WS-SECTION-TEXT.
007800     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
007810
007820     MOVE HEADING-ITEM-1 TO PRINTER-RECORD.
007830     WRITE PRINTER-RECORD AFTER ADVANCING 2.
007840     MOVE HEADING-ITEM-2 TO PRINTER-RECORD.
007850     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007860     ADD 3 TO W-PRINTED-LINES.
007870
007880     OPEN OUTPUT REVENUE-ITEM-FILE.
007890     MOVE ZERO TO WS04-ITEM-GRAND-TOTAL-CENTS.
007900
007910     MOVE "N" TO W-END-OF-ITEM-SORTED.
007920     OPEN INPUT WORK-ITEM-SORTED-FILE.
007930     READ WORK-ITEM-SORTED-FILE
007940         AT END MOVE "Y" TO W-END-OF-ITEM-SORTED.
007950
007960     IF NOT END-OF-ITEM-SORTED
007970        MOVE ZERO TO WS04-ITEM-REVENUE-CENTS
007980        MOVE WIS-ITEM-NAME TO WS04-BREAK-ITEM-NAME
007990        PERFORM 7610-ACCUMULATE-ITEM-LINE THRU 7610-EXIT
008000            UNTIL END-OF-ITEM-SORTED
008010        PERFORM 7620-PRINT-ITEM-BREAK THRU 7620-EXIT.
008020
008030     CLOSE WORK-ITEM-SORTED-FILE.
008040
008050     MOVE SPACES TO PRINTER-RECORD.
008060     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008070     MOVE "TOTAL" TO DI-ITEM-NAME.
008080     COMPUTE WS-EDIT-REVENUE = WS04-ITEM-GRAND-TOTAL-CENTS / 100.
008090     MOVE WS-EDIT-REVENUE TO WS-EDIT-REVENUE-PRINT.
008100     MOVE WS-EDIT-REVENUE-PRINT TO DI-REVENUE.
008110     MOVE DETAIL-ITEM-LINE TO PRINTER-RECORD.
008120     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008130     ADD 2 TO W-PRINTED-LINES.
008140
008150     CLOSE REVENUE-ITEM-FILE.
008160
008170 7600-EXIT.
008180     EXIT.
008190*----------------------------------------------------------------------
008200
008210 7610-ACCUMULATE-ITEM-LINE.
008220
008230     IF WIS-ITEM-NAME NOT = WS04-BREAK-ITEM-NAME
008240        PERFORM 7620-PRINT-ITEM-BREAK THRU 7620-EXIT
008250        MOVE ZERO TO WS04-ITEM-REVENUE-CENTS
008260        MOVE WIS-ITEM-NAME TO WS04-BREAK-ITEM-NAME.
008270
008280     ADD WIS-ITEM-PRICE-CENTS TO WS04-ITEM-REVENUE-CENTS.
008290
008300     READ WORK-ITEM-SORTED-FILE
008310         AT END MOVE "Y" TO W-END-OF-ITEM-SORTED.
008320
008330 7610-EXIT.
008340     EXIT.
008350*----------------------------------------------------------------------
008360
008370 7620-PRINT-ITEM-BREAK.
008380
008390     IF PAGE-FULL
008400        PERFORM 7910-NEW-PAGE THRU 7910-EXIT
008410        MOVE HEADING-ITEM-1 TO PRINTER-RECORD
008420        WRITE PRINTER-RECORD AFTER ADVANCING 2
008430        MOVE HEADING-ITEM-2 TO PRINTER-RECORD
008440        WRITE PRINTER-RECORD AFTER ADVANCING 1
008450        ADD 3 TO W-PRINTED-LINES.
008460
008470     MOVE WS04-BREAK-ITEM-NAME TO DI-ITEM-NAME.
008480     COMPUTE WS-EDIT-REVENUE = WS04-ITEM-REVENUE-CENTS / 100.
008490     MOVE WS-EDIT-REVENUE TO WS-EDIT-REVENUE-PRINT.
008500     MOVE WS-EDIT-REVENUE-PRINT TO DI-REVENUE.
008510
008520     MOVE DETAIL-ITEM-LINE TO PRINTER-RECORD.
008530     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008540     ADD 1 TO W-PRINTED-LINES.
008550
008560     MOVE SPACES TO REVENUE-ITEM-RECORD.
008570     MOVE WS04-BREAK-ITEM-NAME TO RI-ITEM-NAME.
008580     MOVE WS04-ITEM-REVENUE-CENTS TO RI-REVENUE-CENTS.
008590     WRITE REVENUE-ITEM-RECORD.
008600
008610     ADD WS04-ITEM-REVENUE-CENTS TO WS04-ITEM-GRAND-TOTAL-CENTS.
008620
008630 7620-EXIT.
008640     EXIT.
008650*----------------------------------------------------------------------
008660
008670 7700-PRINT-REVENUE-BY-SERVICE.
008680
008690     PERFORM 7910-NEW-PAGE THRU 7910-EXIT.
008700     MOVE "7. REVENUE BY SERVICE" TO WS-SECTION-TEXT.
008710     PERFORM 7920-WRITE-SECTION-LINE THRU 7920-EXIT.
008720
008730     MOVE HEADING-SERVICE-1 TO PRINTER-RECORD.
008740     WRITE PRINTER-RECORD AFTER ADVANCING 2.
008750     MOVE HEADING-SERVICE-2 TO PRINTER-RECORD.
008760     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008770     ADD 3 TO W-PRINTED-LINES.
008780
008790     MOVE ZERO TO WS05-SERVICE-GRAND-TOTAL-CENTS.
008800
008810     MOVE "N" TO W-END-OF-SERVICE-SORTED.
008820     OPEN INPUT WORK-SERVICE-SORTED-FILE.
008830     READ WORK-SERVICE-SORTED-FILE
008840         AT END MOVE "Y" TO W-END-OF-SERVICE-SORTED.
008850
008860     IF NOT END-OF-SERVICE-SORTED
008870        MOVE ZERO TO WS05-SERVICE-REVENUE-CENTS
008880        MOVE SVS-SERVICE-NAME TO WS05-BREAK-SERVICE-NAME
008890        PERFORM 7710-ACCUMULATE-SERVICE-LINE THRU 7710-EXIT
008900            UNTIL END-OF-SERVICE-SORTED
008910        PERFORM 7720-PRINT-SERVICE-BREAK THRU 7720-EXIT.
008920
008930     CLOSE WORK-SERVICE-SORTED-FILE.
008940
008950     MOVE SPACES TO PRINTER-RECORD.
008960     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008970     MOVE "TOTAL" TO DV-SERVICE-NAME.
008980     COMPUTE WS-EDIT-REVENUE =
008981                       WS05-SERVICE-GRAND-TOTAL-CENTS / 100.
008990     MOVE WS-EDIT-REVENUE TO WS-EDIT-REVENUE-PRINT.
009000     MOVE WS-EDIT-REVENUE-PRINT TO DV-REVENUE.
009010     MOVE DETAIL-SERVICE-LINE TO PRINTER-RECORD.
009020     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009030     ADD 2 TO W-PRINTED-LINES.
009040
009050 7700-EXIT.
009060     EXIT.
009070*----------------------------------------------------------------------
009080
009090 7710-ACCUMULATE-SERVICE-LINE.
009100
009110     IF SVS-SERVICE-NAME NOT = WS05-BREAK-SERVICE-NAME
009120        PERFORM 7720-PRINT-SERVICE-BREAK THRU 7720-EXIT
009130        MOVE ZERO TO WS05-SERVICE-REVENUE-CENTS
009140        MOVE SVS-SERVICE-NAME TO WS05-BREAK-SERVICE-NAME.
009150
009160     ADD SVS-PRICE-CENTS TO WS05-SERVICE-REVENUE-CENTS.
009170
009180     READ WORK-SERVICE-SORTED-FILE
009190         AT END MOVE "Y" TO W-END-OF-SERVICE-SORTED.
009200
009210 7710-EXIT.
009220     EXIT.
009230*----------------------------------------------------------------------
009240
009250 7720-PRINT-SERVICE-BREAK.
009260
009270     IF PAGE-FULL
009280        PERFORM 7910-NEW-PAGE THRU 7910-EXIT
009290        MOVE HEADING-SERVICE-1 TO PRINTER-RECORD
009300        WRITE PRINTER-RECORD AFTER ADVANCING 2
009310        MOVE HEADING-SERVICE-2 TO PRINTER-RECORD
009320        WRITE PRINTER-RECORD AFTER ADVANCING 1
009330        ADD 3 TO W-PRINTED-LINES.
009340
009350     MOVE WS05-BREAK-SERVICE-NAME TO DV-SERVICE-NAME.
009360     COMPUTE WS-EDIT-REVENUE = WS05-SERVICE-REVENUE-CENTS / 100.
009370     MOVE WS-EDIT-REVENUE TO WS-EDIT-REVENUE-PRINT.
009380     MOVE WS-EDIT-REVENUE-PRINT TO DV-REVENUE.
009390
009400     MOVE DETAIL-SERVICE-LINE TO PRINTER-RECORD.
009410     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009420     ADD 1 TO W-PRINTED-LINES.
009430
009440     ADD WS05-SERVICE-REVENUE-CENTS
009441                              TO WS05-SERVICE-GRAND-TOTAL-CENTS.
009450
009460 7720-EXIT.
009470     EXIT.
009480*----------------------------------------------------------------------
009490
009500 7910-NEW-PAGE.
009510
009520     ADD 1 TO WS02-PAGE-NUM-CTR.
009530     MOVE WS02-PAGE-NUM-CTR TO WS-PAGE-NUMBER-ED.
009540     MOVE WS-TITLE-LINE TO PRINTER-RECORD.
009550     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
009560     MOVE ZERO TO W-PRINTED-LINES.
009570     ADD 1 TO W-PRINTED-LINES.
009580
009590 7910-EXIT.
009600     EXIT.
009610*----------------------------------------------------------------------
009620
009630 7920-WRITE-SECTION-LINE.
009640
009650     MOVE SPACES TO PRINTER-RECORD.
009660     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009670     MOVE WS-SECTION-LINE TO PRINTER-RECORD.
009680     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009690     ADD 2 TO W-PRINTED-LINES.
009700
009710 7920-EXIT.
009720     EXIT.
009730*----------------------------------------------------------------------
009740
009750 7930-WRITE-LABEL-LINE.
009760
009770     MOVE WS-LABEL-LINE TO PRINTER-RECORD.
009780     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009790     ADD 1 TO W-PRINTED-LINES.
009800
009810 7930-EXIT.
009820     EXIT.
009830*----------------------------------------------------------------------
009840
009850 7940-WRITE-RANK-HEADINGS.
009860
009870     MOVE HEADING-RANK-1 TO PRINTER-RECORD.
009880     WRITE PRINTER-RECORD AFTER ADVANCING 2.
009890     MOVE HEADING-RANK-2 TO PRINTER-RECORD.
009900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009910     ADD 3 TO W-PRINTED-LINES.
009920
009930 7940-EXIT.
009940     EXIT.
009950*----------------------------------------------------------------------
009960
009970 9900-TERMINATE.
009980
009990     CLOSE PRINTER-FILE.
010000
010010 9900-EXIT.
010020     EXIT.
010030*----------------------------------------------------------------------
010040
010050     COPY "PLCLOCK.CBL".
