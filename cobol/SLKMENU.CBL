000010*> SLKMENU.CBL
000020*>-------------------------------------------------------------------
000030*>    FILE-CONTROL entry for the kitchen menu-item configuration
000040*>    file (one record per item a kitchen's menus offer).
000050*>    JBH 03/2014 - written for the food-system nightly batch run
000060*>-------------------------------------------------------------------
000070    SELECT KITCHEN-MENU-FILE
000080           ASSIGN TO "KITCMENU"
000090           ORGANIZATION IS LINE SEQUENTIAL
000100           FILE STATUS IS WS01-KITCHEN-MENU-STATUS.
